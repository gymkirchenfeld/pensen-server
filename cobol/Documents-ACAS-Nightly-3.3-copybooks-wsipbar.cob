000100* *******************************************                             
000200*                                           *                             
000300*   Record Definition For Balance-Result    *                             
000400*    Output File                            *                             
000500*      Written By The Nightly Saldi-        *                             
000600*      Aktualisieren Run, One Row Per       *                             
000700*      Employment Processed                 *                             
000800* *******************************************                             
000900*   File size 45 bytes.                                                   
001000*                                                                         
001100*  18/08/86 fjb - Created.                                                
001200*  03/04/90 fjb - Bar-Payment split out from Bar-Closing-Balance          
001300*  so                                                                     
001400*  SAP                                                                    
001500*                  booking can see the raw payment figure as well         
001600*                  as                                                     
001700*                  the net Saldo movement.                                
001800*  09/09/98 klm - Y2K review: no date fields in this record, no           
001900*                  change required.                                       
002000*                                                                         
002100  01  IP-Balance-Result-Record.                                           
002200      03  Bar-Employment-Id         pic 9(9)      comp.                   
002300      03  Bar-Opening-Balance       pic s9(5)v9(3).                       
002400      03  Bar-Workload-Percent      pic s9(5)v9(3).                       
002500      03  Bar-Postings-Percent      pic s9(5)v9(3).                       
002600      03  Bar-Payment               pic s9(5)v9(3).                       
002700      03  Bar-Closing-Balance       pic s9(5)v9(3).                       
002800      03  filler                    pic x(3).                             
002900*                                                                         
