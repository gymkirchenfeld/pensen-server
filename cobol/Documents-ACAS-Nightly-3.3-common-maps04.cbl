000100* ****************************************************************        
000200*                                                                *        
000300*                 Date Validation & Age Calculation              *        
000400*                                                                *        
000500* ****************************************************************        
000600*                                                                         
000700  identification   division.                                              
000800* ========================                                                
000900*                                                                         
001000  program-id.         maps04.                                             
001100  author.             F J Bland.                                          
001200  installation.       School Data Processing Unit.                        
001300  date-written.       05/09/1986.                                         
001400  date-compiled.                                                          
001500  security.           Confidential - internal payroll use only.           
001600*                                                                         
001700*  Remarks -          Date validation and Altersentlastung (age           
001800*                     relief) age calculation.  Validates a date          
001900*                     held as dd/mm/ccyy, converts it to a binary         
002000*                     comparable ccyymmdd value, and computes a           
002100*                     teacher's whole-years age as of a given             
002200*                     reference date without using library date           
002300*                     intrinsics, so that the same routine keeps          
002400*                     working under compilers that do not carry           
002500*                     them.                                               
002600*                                                                         
002700*  Changes:                                                               
002800*  05/09/86 fjb - Written, for the payroll date-edit routines.            
002900*  11/02/89 fjb - Leap year test corrected for century years (1900        
003000*                  was wrongly treated as a leap year).                   
003100*  14/07/93 rjc - Added the age-as-of-reference-date function for         
003200*                  the Kirchenfeld age-relief table, called from          
003300*                  the Saldi run instead of duplicating the day/          
003400*                  month compare in every calling program.                
003500*  09/09/98 klm - Y2K remediation: Test-Date/A-CCYY confirmed full        
003600*                  4-digit century throughout, no windowing used          
003700*                  anywhere in this module.                               
003800*  03/06/04 dfw - Mapa04-Function added so one copy of the linkage        
003900*                  can drive either the date-edit or the age              
004000*                  calculation, selected by the caller.                   
004100*                                                                         
004200  environment      division.                                              
004300* ========================                                                
004400*                                                                         
004500  copy  "envdiv.cob".                                                     
004600  input-output     section.                                               
004700* -----------------------                                                 
004800*                                                                         
004900  data             division.                                              
005000* ========================                                                
005100  working-storage  section.                                               
005200* -----------------------                                                 
005300*                                                                         
005400  01  WS-Switches.                                                        
005500      03  WS-Leap-Switch         pic x          value "N".                
005600          88  WS-Leap-Year                       value "Y".               
005700      03  filler                 pic x(2).                                
005800*                                                                         
005900  01  WS-Work-Fields.                                                     
006000      03  WS-Days-In-Month       pic 99         comp.                     
006100      03  WS-Century-Part        pic 99         comp.                     
006200      03  WS-Year-Part           pic 99         comp.                     
006300      03  WS-Age-Years           pic s9(3)      comp.                     
006400      03  filler                 pic x(2).                                
006500*                                                                         
006600  01  WS-Age-Date-Work.                                                   
006700      03  WS-Birth-Date-Disp     pic 9(8).                                
006800      03  WS-Birth-Date-Grp redefines WS-Birth-Date-Disp.                 
006900          05  WS-Birth-Ccyy      pic 9(4).                                
007000          05  WS-Birth-Mmdd      pic 9(4).                                
007100      03  WS-Reference-Date-Disp pic 9(8).                                
007200      03  WS-Reference-Date-Grp redefines WS-Reference-Date-Disp.         
007300          05  WS-Reference-Ccyy  pic 9(4).                                
007400          05  WS-Reference-Mmdd  pic 9(4).                                
007500      03  filler                 pic x(2).                                
007600*                                                                         
007700  01  Test-Date.                                                          
007800      03  TD-CCYY.                                                        
007900          05  TD-CC              pic 99.                                  
008000          05  TD-YY              pic 99.                                  
008100      03  TD-MM                  pic 99.                                  
008200      03  TD-DD                  pic 99.                                  
008300  01  Test-Date9  redefines Test-Date pic 9(8).                           
008400*                                                                         
008500  01  WS-Days-Table.                                                      
008600      03  filler                 pic 9(2) value 31.                       
008700      03  filler                 pic 9(2) value 28.                       
008800      03  filler                 pic 9(2) value 31.                       
008900      03  filler                 pic 9(2) value 30.                       
009000      03  filler                 pic 9(2) value 31.                       
009100      03  filler                 pic 9(2) value 30.                       
009200      03  filler                 pic 9(2) value 31.                       
009300      03  filler                 pic 9(2) value 31.                       
009400      03  filler                 pic 9(2) value 30.                       
009500      03  filler                 pic 9(2) value 31.                       
009600      03  filler                 pic 9(2) value 30.                       
009700      03  filler                 pic 9(2) value 31.                       
009800  01  WS-Days-Redef redefines WS-Days-Table.                              
009900      03  WS-Days-Occ            pic 9(2)  occurs 12 times.               
010000*                                                                         
010100  linkage          section.                                               
010200* -----------------------                                                 
010300*                                                                         
010400* *********                                                               
010500*  maps04 *                                                               
010600* *********                                                               
010700*                                                                         
010800  01  Mapa04-WS.                                                          
010900      03  Mapa04-Function        pic 9.                                   
011000          88  Mapa04-Edit-Date                   value 1.                 
011100          88  Mapa04-Calc-Age                    value 2.                 
011200      03  A-Date                 pic x(10).                               
011300      03  filler  redefines  A-Date.                                      
011400        05  A-Days               pic 99.                                  
011500        05  filler               pic x.                                   
011600        05  A-Month              pic 99.                                  
011700        05  filler               pic x.                                   
011800        05  A-CCYY               pic 9(4).                                
011900        05  filler redefines A-CCYY.                                      
012000            07  A-CC             pic 99.                                  
012100            07  A-Year           pic 99.                                  
012200      03  A-Bin                  binary-long.                             
012300      03  A-Birth-Date           pic 9(8)      comp.                      
012400      03  A-Reference-Date       pic 9(8)      comp.                      
012500      03  A-Age                  pic s9(3)     comp.                      
012600*                                                                         
012700  procedure        division using  Mapa04-WS.                             
012800* =========================================                               
012900*                                                                         
013000  aa000-Main.                                                             
013100      if       Mapa04-Calc-Age                                            
013200               perform bb000-Calc-Age                                     
013300               go to Main-Exit.                                           
013400*                                                                         
013500*  if dd/mm/ccyy is bad A-Bin = zero,                                     
013600*    if entry A-Bin not zero then convert to dd/mm/ccyy                   
013700*                                                                         
013800      if       A-Bin  >  zero                                             
013900               go to  WS-Unpack.                                          
014000*                                                                         
014100      move     zero    to  WS-Days-In-Month.                              
014200      inspect  A-Date replacing all "." by "/".                           
014300      inspect  A-Date replacing all "," by "/".                           
014400      inspect  A-Date replacing all "-" by "/".                           
014500*                                                                         
014600      if       A-Days not numeric or                                      
014700               A-Month not numeric or                                     
014800               A-CC   not numeric or                                      
014900               A-Days < 01 or > 31 or                                     
015000               A-Month < 01 or > 12                                       
015100               move zero to A-Bin                                         
015200               go to Main-Exit.                                           
015300*                                                                         
015400      move     A-CC    to TD-CC.                                          
015500      move     A-Year  to TD-YY.                                          
015600      move     A-Month to TD-MM.                                          
015700      move     A-Days  to TD-DD.                                          
015800      perform  cc000-Test-Leap-Year.                                      
015900      move     WS-Days-Occ (TD-MM) to WS-Days-In-Month.                   
016000      if       WS-Leap-Year and TD-MM = 02                                
016100               add 1 to WS-Days-In-Month.                                 
016200      if       TD-DD > WS-Days-In-Month                                   
016300               move zero to A-Bin                                         
016400               go to Main-Exit.                                           
016500*                                                                         
016600* ********************************************                            
016700*        Date Validation & Conversion        *                            
016800*        ============================        *                            
016900*                                            *                            
017000*   Requires Date input in A-Date as         *                            
017100*   dd.mm.yy or dd.mm.ccyy & returns Date as *                            
017200*       ccYYMMDD in  A-Bin                   *                            
017300*   Date errors returned as A-Bin equal zero *                            
017400*                                            *                            
017500* ********************************************                            
017600*                                                                         
017700      move     Test-Date9 to A-Bin.                                       
017800      go       to Main-Exit.                                              
017900*                                                                         
018000*                                                                         
018100* *************************************                                   
018200*    Binary Date Conversion Routine   *                                   
018300*    ==============================   *                                   
018400*                                     *                                   
018500*   Requires CCYYMMDD input in A-Bin  *                                   
018600*   &  returns Date  in A-Date        *                                   
018700*   This way Dates can be compared    *                                   
018800*     as is                           *                                   
018900* *************************************                                   
019000*                                                                         
019100  WS-Unpack.                                                              
019200      move     "00/00/0000" to A-Date.                                    
019300      move     A-Bin   to Test-Date9.                                     
019400      move     TD-CCYY to A-CCYY.                                         
019500      move     TD-MM   to A-Month.                                        
019600      move     TD-DD   to A-Days.                                         
019700      go       to Main-Exit.                                              
019800*                                                                         
019900* *************************************************                       
020000*    Age-As-Of-Reference-Date Routine              *                      
020100*    ==============================                *                      
020200*                                                   *                     
020300*   Used by the Saldi run to place a teacher on     *                     
020400*   the Altersentlastung (age relief) step table -  *                     
020500*   subtracts the birth year from the reference     *                     
020600*   year, then backs off one year if the birthday   *                     
020700*   falls after the reference month/day.            *                     
020800* *************************************************                       
020900*                                                                         
021000  bb000-Calc-Age.                                                         
021100      move     A-Birth-Date     to WS-Birth-Date-Disp.                    
021200      move     A-Reference-Date to WS-Reference-Date-Disp.                
021300      compute  WS-Age-Years = WS-Reference-Ccyy - WS-Birth-Ccyy.          
021400      if       WS-Birth-Mmdd > WS-Reference-Mmdd                          
021500               subtract 1 from WS-Age-Years.                              
021600      move     WS-Age-Years to A-Age.                                     
021700*                                                                         
021800  cc000-Test-Leap-Year.                                                   
021900      set      WS-Leap-Year to false.                                     
022000      divide   TD-CCYY by 4 giving WS-Century-Part                        
022100               remainder WS-Year-Part.                                    
022200      if       WS-Year-Part not = 0                                       
022300               go to cc000-Exit.                                          
022400      divide   TD-CCYY by 100 giving WS-Century-Part                      
022500               remainder WS-Year-Part.                                    
022600      if       WS-Year-Part not = 0                                       
022700               set WS-Leap-Year to true                                   
022800               go to cc000-Exit.                                          
022900      divide   TD-CCYY by 400 giving WS-Century-Part                      
023000               remainder WS-Year-Part.                                    
023100      if       WS-Year-Part = 0                                           
023200               set WS-Leap-Year to true.                                  
023300  cc000-Exit.                                                             
023400      exit.                                                               
023500*                                                                         
023600  Main-Exit.                                                              
023700      exit     program.                                                   
023800*                                                                         
