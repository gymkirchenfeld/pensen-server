000100* *******************************************                             
000200*                                           *                             
000300*   Record Definition For Course File       *                             
000400*      Uses Crs-Course-Id as key            *                             
000500*      (One Record Per Taught Course)       *                             
000600* *******************************************                             
000700*   File size 168 bytes.                                                  
000800*                                                                         
000900*  19/08/86 fjb - Created.                                                
001000*  23/02/90 fjb - Co-Teaching added - Crs-Teacher-Ids-1/2 tables,         
001100*  a                                                                      
001200*                  course can now be shared by more than one              
001300*                  teacher                                                
001400*                  per semester, lessons split evenly between             
001500*                  them.                                                  
001600*  11/12/93 rjc - Teacher-Ids tables widened from 6 to 12 - the           
001700*  music                                                                  
001800*                  department wanted bigger shared ensembles.             
001900*  07/09/98 klm - Y2K review: no date fields in this copybook, no         
002000*                  change required.                                       
002100*                                                                         
002200  01  IP-Course-Record.                                                   
002300      03  Crs-Course-Id             pic 9(9)       comp.                  
002400      03  Crs-School-Year-Id        pic 9(9)       comp.                  
002500      03  Crs-Subject-Id            pic 9(9)       comp.                  
002600      03  Crs-Grade-Id              pic 9(9)       comp.                  
002700      03  Crs-Cancelled             pic x.                                
002800      03  Crs-Lessons-1             pic s9(3)v9(2).                       
002900      03  Crs-Lessons-2             pic s9(3)v9(2).                       
003000      03  Crs-Teacher-Count-1       pic 99         comp.                  
003100      03  Crs-Teacher-Ids-1         occurs 12 times.                      
003200          05  Crs-Teacher-Id-1      pic 9(9)       comp.                  
003300      03  Crs-Teacher-Count-2       pic 99         comp.                  
003400      03  Crs-Teacher-Ids-2         occurs 12 times.                      
003500          05  Crs-Teacher-Id-2      pic 9(9)       comp.                  
003600      03  filler                    pic x(8).                             
003700*                                                                         
