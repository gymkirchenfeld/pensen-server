000100* *******************************************                             
000200*                                           *                             
000300*   Record Definition For Employment File   *                             
000400*      Uses Emp-Employment-Id as key        *                             
000500*      (One Record Per Teacher Per          *                             
000600*       School Year)                        *                             
000700* *******************************************                             
000800*   File size 52 bytes.                                                   
000900*                                                                         
001000*  02/06/86 fjb - Created.                                                
001100*  14/01/89 fjb - Emp-Min/Emp-Max added, informational only, not          
001200*  used                                                                   
001300*                  in the balance calculation.                            
001400*  30/10/92 rjc - Emp-Temporary flag added for the staffing               
001500*  office.                                                                
001600*  09/09/98 klm - Y2K: Emp-Birth-Date confirmed CCYYMMDD (9(8)),          
001700*  no                                                                     
001800*                  2-digit year fields anywhere in this record.           
001900*  15/04/03 dfw - Opening/Closing-Balance widened to S9(5)V9(3) -         
002000*  a                                                                      
002100*                  few long-service part-timers were overflowing          
002200*                  S9(3).                                                 
002300*                                                                         
002400  01  IP-Employment-Record.                                               
002500      03  Emp-Employment-Id        pic 9(9)       comp.                   
002600      03  Emp-School-Year-Id       pic 9(9)       comp.                   
002700      03  Emp-Teacher-Id           pic 9(9)       comp.                   
002800      03  Emp-Teacher-Birth-Date   pic 9(8)       comp.                   
002900      03  Emp-Payment-1            pic s9(3)v9(3).                        
003000      03  Emp-Payment-2            pic s9(3)v9(3).                        
003100      03  Emp-Opening-Balance      pic s9(5)v9(3).                        
003200      03  Emp-Closing-Balance      pic s9(5)v9(3).                        
003300      03  Emp-Min                  pic s9(3)v9(2).                        
003400      03  Emp-Max                  pic s9(3)v9(2).                        
003500      03  Emp-Temporary            pic x.                                 
003600      03  filler                   pic x(6).                              
003700*                                                                         
