000100* *******************************************                             
000200*                                           *                             
000300*   Record Definition For Payroll-Type      *                             
000400*    Lookup File                            *                             
000500*      Uses Plt-Payroll-Type-Id as key      *                             
000600* *******************************************                             
000700*  File size 84 bytes.                                                    
000800*                                                                         
000900*  THIS WAS THE OLD GL ACCOUNT LOOKUP RECORD BEFORE THE PENSUM            
001000*  WORK                                                                   
001100*  -                                                                      
001200*   NOW HOLDS THE IPB PAYROLL-TYPE TABLE INSTEAD.                         
001300*                                                                         
001400*  14/05/86 fjb - Created, replacing the old GL account lookup.           
001500*  02/09/87 fjb - Added Plt-Saldo-Resolving-Order for the                 
001600*  waterfall.                                                             
001700*  21/11/91 rjc - Pool-Type, Thesis-Type & Posting-Type split out         
001800*  to                                                                     
001900*                  their own copybooks (wsippot/wsiptht/wsippgt) -        
002000*                  each                                                   
002100*                  lookup is its own file, no reason to share             
002200*                  layouts.                                               
002300*  06/03/97 klm - Y2K review: no date fields in this copybook, no         
002400*                  change required.                                       
002500*                                                                         
002600  01  IP-Payroll-Type-Record.                                             
002700      03  Plt-Payroll-Type-Id       pic 9(9)      comp.                   
002800      03  Plt-Code                  pic x(10).                            
002900      03  Plt-Description           pic x(60).                            
003000      03  Plt-Lesson-Based          pic x.                                
003100      03  Plt-Saldo-Resolving-Order pic 9(3).                             
003200      03  filler                    pic x(6).                             
003300*                                                                         
