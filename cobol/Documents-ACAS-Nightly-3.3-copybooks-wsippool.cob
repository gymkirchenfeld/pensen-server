000100* *******************************************                             
000200*                                           *                             
000300*   Record Definition For Pool-Entry File   *                             
000400*      Uses Pol-Pool-Entry-Id as key        *                             
000500*      (One Record Per Teacher Pool Duty)   *                             
000600* *******************************************                             
000700*   File size 96 bytes.                                                   
000800*                                                                         
000900*  27/07/86 fjb - Created.                                                
001000*  15/03/91 rjc - Pol-Description widened from 30 to 60 - the             
001100*  union                                                                  
001200*                  wanted the full duty wording kept, not                 
001300*                  truncated.                                             
001400*  08/09/98 klm - Y2K review: no date fields in this copybook, no         
001500*                  change required.                                       
001600*                                                                         
001700  01  IP-Pool-Entry-Record.                                               
001800      03  Pol-Pool-Entry-Id         pic 9(9)      comp.                   
001900      03  Pol-School-Year-Id        pic 9(9)      comp.                   
002000      03  Pol-Teacher-Id            pic 9(9)      comp.                   
002100      03  Pol-Pool-Type-Id          pic 9(9)      comp.                   
002200      03  Pol-Description          pic x(60).                             
002300      03  Pol-Percent-1             pic s9(3)v9(3).                       
002400      03  Pol-Percent-2             pic s9(3)v9(3).                       
002500      03  filler                    pic x(4).                             
002600*                                                                         
