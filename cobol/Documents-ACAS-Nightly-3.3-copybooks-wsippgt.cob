000100* *******************************************                             
000200*                                           *                             
000300*   Record Definition For Posting-Type      *                             
000400*    Lookup File                            *                             
000500*      Uses Pgt-Posting-Type-Id as key      *                             
000600* *******************************************                             
000700*  File size 20 bytes.                                                    
000800*                                                                         
000900*  21/11/91 rjc - Split out of wsipplt.cob - each IPB lookup is           
001000*  its                                                                    
001100*                  own file, no reason to share one layout.               
001200*  06/03/97 klm - Y2K review: no date fields in this copybook, no         
001300*                  change required.                                       
001400*                                                                         
001500  01  IP-Posting-Type-Record.                                             
001600      03  Pgt-Posting-Type-Id       pic 9(9)      comp.                   
001700      03  Pgt-Payroll-Type-Id       pic 9(9)      comp.                   
001800      03  Pgt-Is-Percent            pic x.                                
001900      03  filler                    pic x(2).                             
002000*                                                                         
