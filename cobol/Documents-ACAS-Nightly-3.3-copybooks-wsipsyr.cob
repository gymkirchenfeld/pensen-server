000100* *******************************************                             
000200*                                           *                             
000300*   Record Definition For School-Year File  *                             
000400*      Uses Syr-School-Year-Id as key       *                             
000500* *******************************************                             
000600*   File size 460 bytes padded to 512 by filler.                          
000700*                                                                         
000800*  Holds one record per school year plus the WEEKLY-LESSONS table         
000900*   used to convert lessons to percent and back for each payroll          
001000*   type in that year (the divisor changes as the timetable is            
001100*   renegotiated year to year, so it cannot be a fixed constant).         
001200*                                                                         
001300*  11/06/86 fjb - Created.                                                
001400*  19/02/88 fjb - Added Syr-Weeks for the posting weekly-rate             
001500*  divide.                                                                
001600*  04/10/91 rjc - Added Syr-Archived, batch now skips archived            
001700*  years.                                                                 
001800*  17/01/94 rjc - Weekly-Lessons table widened from 20 to 40              
001900*  entries                                                                
002000*  -                                                                      
002100*                  running short with the new intake.                     
002200*  08/09/98 klm - Y2K: Syr-Graduation-Year confirmed centured             
002300*  9(4),                                                                  
002400*                  no 2-digit year fields anywhere in this record.        
002500*  22/03/02 dfw - Calculation-Mode 99 (historic) documented - this        
002600*  is                                                                     
002700*                  the old Kirchenfeld bookkeeping kept for closed        
002800*                  years.                                                 
002900*                                                                         
003000  01  IP-School-Year-Record.                                              
003100      03  Syr-School-Year-Id           pic 9(9)      comp.                
003200      03  Syr-Code                     pic x(10).                         
003300      03  Syr-Graduation-Year          pic 9(4).                          
003400      03  Syr-Weeks                    pic 9(3).                          
003500      03  Syr-Calculation-Mode         pic 9(2).                          
003600      03  Syr-Archived                 pic x.                             
003700      03  Syr-Weekly-Lessons-Count     pic 9(3)      comp.                
003800      03  Syr-Weekly-Lessons           occurs 40 times                    
003900                         ascending key is Sywl-Payroll-Type-Id            
004000                         indexed by Syr-Wl-Ndx.                           
004100          05  Sywl-Payroll-Type-Id     pic 9(9)      comp.                
004200          05  Sywl-Weekly-Lessons      pic s9(3)v99  comp-3.              
004300      03  filler                       pic x(10).                         
004400*                                                                         
