000100* *******************************************                             
000200*                                           *                             
000300*   Record Definition For Posting-Detail    *                             
000400*    File                                   *                             
000500*      Keyed To Its Posting Header By       *                             
000600*      Psd-Posting-Id                       *                             
000700* *******************************************                             
000800*   File size 44 bytes.                                                   
000900*                                                                         
001000*  06/11/94 rjc - Split off from the Posting header record (was           
001100*                  wsippost.cob) - a single correction can now            
001200*                  carry                                                  
001300*                  more than one detail line.                             
001400*  09/09/98 klm - Y2K: no date fields in this record, no change           
001500*                  required.                                              
001600*                                                                         
001700  01  IP-Posting-Detail-Record.                                           
001800      03  Psd-Posting-Id            pic 9(9)      comp.                   
001900      03  Psd-School-Year-Id        pic 9(9)      comp.                   
002000      03  Psd-Teacher-Id            pic 9(9)      comp.                   
002100      03  Psd-Posting-Type-Id       pic 9(9)      comp.                   
002200      03  Psd-Value                 pic s9(5)v9(3).                       
002300      03  filler                    pic x(4).                             
002400*                                                                         
