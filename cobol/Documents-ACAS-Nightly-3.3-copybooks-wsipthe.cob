000100* *******************************************                             
000200*                                           *                             
000300*   Record Definition For Thesis-Entry File *                             
000400*      Key Is School-Year/Teacher/Type      *                             
000500*      (One Record Per Teacher/Thesis-Type  *                             
000600*       Per School Year - No Own Id)        *                             
000700* *******************************************                             
000800*   File size 30 bytes.                                                   
000900*                                                                         
001000*  09/10/89 fjb - Created, when Abschlussarbeiten supervision was         
001100*                  first paid separately from the pool.                   
001200*  12/06/95 rjc - The-Count widened to S9(3)V9(1) - some heads            
001300*  were                                                                   
001400*                  supervising half-counts split between two              
001500*                  markers.                                               
001600*  07/09/98 klm - Y2K review: no date fields in this copybook, no         
001700*                  change required.                                       
001800*                                                                         
001900  01  IP-Thesis-Entry-Record.                                             
002000      03  The-School-Year-Id        pic 9(9)      comp.                   
002100      03  The-Teacher-Id            pic 9(9)      comp.                   
002200      03  The-Thesis-Type-Id        pic 9(9)      comp.                   
002300      03  The-Count                 pic s9(3)v9.                          
002400      03  filler                    pic x(5).                             
002500*                                                                         
