000100*  14/03/18 vbc - 1.01   WS-CD-Args for passing extra info to             
000200*  called                                                                 
000300*  process                                                                
000400*                         that will help in a cron call by time           
000500*                         via menu                                        
000600*                         program. picked by position within              
000700*                         WS-Args.                                        
000800*  14/11/25 vbc - 1.02 - Chg WS-Term-Code from 9 to 99.                   
000900*  26/11/98 klm - 1.03 - No change - IPB Saldi run (ip020) chains         
001000*  to                                                                     
001100*                         maps04 through this same area, nothing          
001200*                         added.                                          
001300*                                                                         
001400  01  WS-Calling-Data.                                                    
001500      03  WS-Called       pic x(8).                                       
001600      03  WS-Caller       pic x(8).                                       
001700      03  WS-Del-Link     pic x(8).                                       
001800      03  WS-Term-Code    pic 99.                                         
001900*                                  new 18/5/13                            
002000      03  WS-Process-Func pic 9.                                          
002100      03  WS-Sub-Function pic 9.                                          
002200      03  WS-CD-Args      pic x(13).                                      
002300      03  filler          pic x(2).                                       
002400*                                                                         
