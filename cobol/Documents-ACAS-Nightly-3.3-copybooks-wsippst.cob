000100* *******************************************                             
000200*                                           *                             
000300*   Record Definition For Posting File      *                             
000400*      Uses Pst-Posting-Id as key           *                             
000500*      (Header - Manual Corrections To      *                             
000600*       A Teacher's Saldo)                  *                             
000700* *******************************************                             
000800*   File size 96 bytes.                                                   
000900*                                                                         
001000*  04/02/87 fjb - Created, to let the office correct a Saldo              
001100*  without                                                                
001200*                  touching Course/Pool/Thesis input.                     
001300*  21/09/90 fjb - Pst-End-Date added, informational only.                 
001400*  06/11/94 rjc - Posting-Detail split off to its own                     
001500*  file/copybook                                                          
001600*                  (wsippsd.cob) - a single correction can now            
001700*                  carry                                                  
001800*                  more than one line.                                    
001900*  09/09/98 klm - Y2K: Pst-Start-Date/Pst-End-Date confirmed              
002000*  CCYYMMDD                                                               
002100*                  (9(8)), no 2-digit year fields anywhere in this        
002200*                  record.                                                
002300*                                                                         
002400  01  IP-Posting-Record.                                                  
002500      03  Pst-Posting-Id            pic 9(9)      comp.                   
002600      03  Pst-School-Year-Id        pic 9(9)      comp.                   
002700      03  Pst-Teacher-Id            pic 9(9)      comp.                   
002800      03  Pst-Description          pic x(60).                             
002900      03  Pst-Start-Date            pic 9(8)      comp.                   
003000      03  Pst-End-Date              pic 9(8)      comp.                   
003100      03  filler                    pic x(4).                             
003200*                                                                         
