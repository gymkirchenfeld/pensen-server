000100* *******************************************                             
000200*                                           *                             
000300*   Working-Storage Layouts For The         *                             
000400*    Saldi-Aktualisieren Accumulators       *                             
000500*      (Courses/Pool/Theses/Postings Totals *                             
000600*       Plus The Payroll-Map And Summary    *                             
000700*       Working Tables - Built Fresh Per    *                             
000800*       Employment, Never Written To Disk)  *                             
000900* *******************************************                             
001000*                                                                         
001100*  22/09/86 fjb - Created, when the pool and course totals were           
001200*  first                                                                  
001300*                  kept apart from the payroll accumulator.               
001400*  30/01/92 fjb - Payroll-Map table added, replacing four separate        
001500*                  fixed payroll-type accumulators - the school           
001600*                  kept                                                   
001700*                  adding new payroll types faster than we could          
001800*                  add                                                    
001900*                  fields.                                                
002000*  19/07/97 rjc - Percent-1/Percent-2 pairs redefined as a                
002100*  2-occurs                                                               
002200*                  table throughout (Pym-Percent-Table,                   
002300*                  Prt-Percent-                                           
002400*                  Table, Smy-Percent-Table) so the reconciliation        
002500*                  and                                                    
002600*                  mean/diff logic can loop by semester subscript         
002700*                  instead of duplicating every rule twice.               
002800*  24/09/97 rjc - Age-Relief-Factors redefined as a 2-occurs table        
002900*  to                                                                     
003000*                  match the Percent-1/2 pairs above - the                
003100*                  Historic                                               
003200*                  strategy needs to loop it by semester the same         
003300*                  way.                                                   
003400*  11/09/98 klm - Y2K review: no date fields in this copybook, no         
003500*                  change required.                                       
003600*  10/08/26 dfw - ticket SCH-1104: Crt-Lessons-1/2 added - Courses        
003700*                  was only ever accumulating the percent side,           
003800*                  the batch flow calls for the pre-conversion            
003900*                  lessons share to be kept as well.                      
004000*                                                                         
004100  01  WS-Courses-Totals.                                                  
004200      03  Crt-Lessons-1             pic s9(5)v9(3) comp-3.                
004300      03  Crt-Lessons-2             pic s9(5)v9(3) comp-3.                
004400      03  Crt-Percent-1             pic s9(5)v9(3) comp-3.                
004500      03  Crt-Percent-2             pic s9(5)v9(3) comp-3.                
004600      03  filler                    pic x(2).                             
004700*                                                                         
004800  01  WS-Pool-Totals.                                                     
004900      03  Pot-Percent-1             pic s9(5)v9(3) comp-3.                
005000      03  Pot-Percent-2             pic s9(5)v9(3) comp-3.                
005100      03  Pot-Wo-Age-Percent-1      pic s9(5)v9(3) comp-3.                
005200      03  Pot-Wo-Age-Percent-2      pic s9(5)v9(3) comp-3.                
005300      03  filler                    pic x(2).                             
005400*                                                                         
005500  01  WS-Theses-Totals.                                                   
005600      03  Tet-Percent               pic s9(5)v9(3) comp-3.                
005700      03  filler                    pic x(2).                             
005800*                                                                         
005900  01  WS-Postings-Totals.                                                 
006000      03  Pgt-Total-Percent         pic s9(5)v9(3) comp-3.                
006100      03  filler                    pic x(2).                             
006200*                                                                         
006300  01  WS-Payroll-Map-Table.                                               
006400      03  Pym-Entry-Count           pic 9(3)       comp.                  
006500      03  Pym-Entry                 occurs 50 times                       
006600                                     indexed by Pym-Ndx.                  
006700          05  Pym-Payroll-Type-Id   pic 9(9)       comp.                  
006800          05  Pym-Lesson-Based      pic x.                                
006900          05  Pym-Touched           pic x.                                
007000          05  Pym-Percent-Pair.                                           
007100              07  Pym-Percent-1     pic s9(5)v9(3) comp-3.                
007200              07  Pym-Percent-2     pic s9(5)v9(3) comp-3.                
007300          05  Pym-Percent-Table redefines Pym-Percent-Pair                
007400                                     pic s9(5)v9(3) comp-3                
007500                                     occurs 2 times.                      
007600      03  filler                    pic x(2).                             
007700*                                                                         
007800  01  WS-Payroll-Result-Table.                                            
007900      03  Prt-Entry-Count           pic 9(3)       comp.                  
008000      03  Prt-Entry                 occurs 50 times                       
008100                                     indexed by Prt-Ndx.                  
008200          05  Prt-Payroll-Type-Id   pic 9(9)       comp.                  
008300          05  Prt-Lesson-Based      pic x.                                
008400          05  Prt-Lessons-Pair.                                           
008500              07  Prt-Lessons-1     pic s9(3)v9(2).                       
008600              07  Prt-Lessons-2     pic s9(3)v9(2).                       
008700          05  Prt-Lessons-Table redefines Prt-Lessons-Pair                
008800                                     pic s9(3)v9(2)                       
008900                                     occurs 2 times.                      
009000          05  Prt-Percent-Pair.                                           
009100              07  Prt-Percent-1     pic s9(3)v9(3).                       
009200              07  Prt-Percent-2     pic s9(3)v9(3).                       
009300          05  Prt-Percent-Table redefines Prt-Percent-Pair                
009400                                     pic s9(3)v9(3)                       
009500                                     occurs 2 times.                      
009600      03  filler                    pic x(2).                             
009700*                                                                         
009800  01  WS-Summary.                                                         
009900      03  Smy-Unterricht-Pair.                                            
010000          05  Smy-Unterricht-1      pic s9(5)v9(3) comp-3.                
010100          05  Smy-Unterricht-2      pic s9(5)v9(3) comp-3.                
010200      03  Smy-Unterricht-Table redefines Smy-Unterricht-Pair              
010300                                     pic s9(5)v9(3) comp-3                
010400                                     occurs 2 times.                      
010500      03  Smy-Abschluss-Pair.                                             
010600          05  Smy-Abschluss-1       pic s9(5)v9(3) comp-3.                
010700          05  Smy-Abschluss-2       pic s9(5)v9(3) comp-3.                
010800      03  Smy-Abschluss-Table redefines Smy-Abschluss-Pair                
010900                                     pic s9(5)v9(3) comp-3                
011000                                     occurs 2 times.                      
011100      03  Smy-Pool-Pair.                                                  
011200          05  Smy-Pool-1            pic s9(5)v9(3) comp-3.                
011300          05  Smy-Pool-2            pic s9(5)v9(3) comp-3.                
011400      03  Smy-Pool-Table redefines Smy-Pool-Pair                          
011500                                     pic s9(5)v9(3) comp-3                
011600                                     occurs 2 times.                      
011700      03  Smy-Total-Pair.                                                 
011800          05  Smy-Total-1           pic s9(5)v9(3) comp-3.                
011900          05  Smy-Total-2           pic s9(5)v9(3) comp-3.                
012000      03  Smy-Total-Table redefines Smy-Total-Pair                        
012100                                     pic s9(5)v9(3) comp-3                
012200                                     occurs 2 times.                      
012300      03  filler                    pic x(2).                             
012400*                                                                         
012500  01  WS-Age-Relief-Factors.                                              
012600      03  Arf-Factor-Pair.                                                
012700          05  Arf-Factor-1          pic s9(3)v9(3) comp-3.                
012800          05  Arf-Factor-2          pic s9(3)v9(3) comp-3.                
012900      03  Arf-Factor-Table redefines Arf-Factor-Pair                      
013000                                     pic s9(3)v9(3) comp-3                
013100                                     occurs 2 times.                      
013200      03  filler                    pic x(2).                             
013300*                                                                         
