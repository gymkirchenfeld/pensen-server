000100* *******************************************                             
000200*                                           *                             
000300*   Record Definition For Payroll-Result    *                             
000400*    Output File                            *                             
000500*      Written By The Nightly Saldi-        *                             
000600*      Aktualisieren Run, One Row Per       *                             
000700*      Payroll Type Touched                 *                             
000800* *******************************************                             
000900*   File size 42 bytes.                                                   
001000*                                                                         
001100*  18/08/86 fjb - Created.                                                
001200*  25/10/95 rjc - Prr-Lessons-1/2 added alongside the percent             
001300*  fields                                                                 
001400*  -                                                                      
001500*                  lesson-based payroll types now re-derive               
001600*                  lessons for                                            
001700*                  the printed pay slip.                                  
001800*  09/09/98 klm - Y2K review: no date fields in this record, no           
001900*                  change required.                                       
002000*                                                                         
002100  01  IP-Payroll-Result-Record.                                           
002200      03  Prr-Employment-Id         pic 9(9)      comp.                   
002300      03  Prr-Payroll-Type-Id       pic 9(9)      comp.                   
002400      03  Prr-Lessons-1             pic s9(3)v9(2).                       
002500      03  Prr-Lessons-2             pic s9(3)v9(2).                       
002600      03  Prr-Percent-1             pic s9(3)v9(3).                       
002700      03  Prr-Percent-2             pic s9(3)v9(3).                       
002800      03  filler                    pic x(6).                             
002900*                                                                         
