000100* *******************************************                             
000200*                                           *                             
000300*   Record Definition For Thesis-Type       *                             
000400*    Lookup File                            *                             
000500*      Uses Tht-Thesis-Type-Id as key       *                             
000600* *******************************************                             
000700*  File size 76 bytes.                                                    
000800*                                                                         
000900*  21/11/91 rjc - Split out of wsipplt.cob - each IPB lookup is           
001000*  its                                                                    
001100*                  own file, no reason to share one layout.               
001200*  06/03/97 klm - Y2K review: no date fields in this copybook, no         
001300*                  change required.                                       
001400*                                                                         
001500  01  IP-Thesis-Type-Record.                                              
001600      03  Tht-Thesis-Type-Id        pic 9(9)      comp.                   
001700      03  Tht-Description           pic x(60).                            
001800      03  Tht-Payroll-Type-Id       pic 9(9)      comp.                   
001900      03  Tht-Percent-Each          pic s9(2)v9(3).                       
002000      03  filler                    pic x(1).                             
002100*                                                                         
