000100* ****************************************************************        
000200*                                                                *        
000300*            IPB Saldi Aktualisieren - Nightly Balance           *        
000400*                     Recalculation Run                          *        
000500*                                                                *        
000600* ****************************************************************        
000700*                                                                         
000800  identification          division.                                       
000900* ================================                                        
001000*                                                                         
001100  program-id.       ip020.                                                
001200  author.           F J Bland.                                            
001300  installation.     School Data Processing Unit.                          
001400  date-written.     28/11/1986.                                           
001500  date-compiled.                                                          
001600  security.         Confidential - internal payroll use only.             
001700*                                                                         
001800*  Remarks -        Nightly batch run that recalculates every             
001900*                   teacher's Pensum (workload) Saldo for every           
002000*                   open school year.  Reads the Course, Pool,            
002100*                   Thesis and Posting input, works out each              
002200*                   teacher's percent/lessons per payroll type,           
002400*                   contracted payment and writes the new Saldo           
002500*                   and payroll figures for SAP booking and the           
002600*                   admin screens to pick up next morning.                
002700*                                                                         
002800*                   Two reconciliation strategies exist, chosen           
002900*                   by School-Year Calculation-Mode - the current         
003000*                   ("Percent") method and the old Kirchenfeld            
003100*                   ("Historic") method still used to re-run              
003200*                   closed years.                                         
003300*                                                                         
003400*     Called Modules.                                                     
003500*                   maps04 - date validation & age calculation.           
003600*     Files used :                                                        
003700*                   ipemp.   Employment (master, rewritten).              
003800*                   ipsyr.   School Year + Weekly-Lessons table.          
003900*                   ipplt.   Payroll-Type lookup.                         
004000*                   ippot.   Pool-Type lookup.                            
004100*                   iptht.   Thesis-Type lookup.                          
004200*                   ippgt.   Posting-Type lookup.                         
004300*                   ipcrs.   Course.                                      
004400*                   ippol.   Pool-Entry.                                  
004500*                   ipthe.   Thesis-Entry.                                
004600*                   ippst.   Posting.                                     
004700*                   ippsd.   Posting-Detail.                              
004800*                   ipprr.   Payroll-Result (output).                     
004900*                   ipbar.   Balance-Result (output).                     
005000*                                                                         
005100*     Error messages used.                                                
005200*  System wide:                                                           
005300*                   SY001.                                                
005400*  Program specific:                                                      
005500*                   IP001 - IP009.                                        
005600*                                                                         
005700*  Changes:                                                               
005800*  28/11/86 fjb - Created - first cut of the nightly Saldi run,           
005900*                  Percent strategy only.                                 
006000*  19/06/89 fjb - Kirchenfeld Historic strategy added for                 
006100*  re-running                                                             
006200*                  closed years (Calculation-Mode 99).                    
006300*  02/03/93 rjc - Age relief step table corrected - the 54/58             
006400*  breaks                                                                 
006500*                  were being tested the wrong way round.                 
006600*  17/11/95 rjc - Posting-Detail percent handling fixed to strip          
006700*  age                                                                    
006800*                  relief before re-applying it (legacy postings          
006900*                  were                                                   
007000*                  being double-relieved).                                
007100*  09/09/98 klm - Y2K remediation: all Date fields confirmed              
007200*  CCYYMMDD                                                               
007300*                  comp, Emp-Teacher-Birth-Date and                       
007400*                  Syr-Graduation-Year                                    
007500*                  both full century, no 2-digit year windowing           
007600*                  left                                                   
007700*                  anywhere in this program.                              
007800*  14/02/02 dfw - Weekly-Lessons lookup bounded on                        
007900*  Weekly-Lessons-Cnt                                                     
008000*                  instead of scanning the full 40-entry table            
008100*                  every                                                  
008200*                  time - was showing up on the school's slower           
008300*                  box.                                                   
008400*  22/03/06 dfw - Course/Pool/Thesis/Posting caches widened               
008500*  (courses                                                               
008600*                  300, pool 300, theses 300, postings 150,               
008700*                  posting                                                
008800*                  details 400) - the amalgamated schools were            
008900*                  overflowing the old limits.                            
009000*  11/01/08 dfw - Every read/scan loop that had crept in as an            
009100*  inline                                                                 
009200*                  PERFORM ... END-PERFORM (an old habit of mine          
009300*                  from                                                   
009400*                  the online suite) split out into its own               
009500*                  paragraph,                                             
009600*                  to match how the rest of this program - and the        
009700*                  rest of the shop's batch suite - actually              
009800*                  controls                                               
009900*                  loops. No change in what the run produces.             
010000*  09/08/26 dfw - ticket SCH-1102: bb400 was defaulting the               
010100*  Historic                                                               
010200*                  fallback payroll type to a bare 1 - never the          
010300*                  GYM2-4 type the Kirchenfeld reconciliation             
010400*                  actually                                               
010500*                  wants for its leftover Diff.  bb400 now scans          
010600*                  WS-Payroll-Type-Table for Wplt-Code = "GYM2-4"         
010700*                  (new bb405) and aborts with IP005 if the school        
010800*                  has never had that payroll type set up.                
010900*  09/08/26 dfw - ticket SCH-1102: bb320 was skipping the age             
011000*  relief                                                                 
011100*                  strip for Historic (Calculation-Mode 99) school        
011200*                  years before converting a lesson-based payroll         
011300*                  type's percent to lessons, on the wrong                
011400*                  assumption                                             
011500*                  that the Historic percent already excluded age         
011600*                  relief.  The strip is now applied the same as          
011700*                  the Percent strategy, in both modes.                   
011800*  10/08/26 dfw - ticket SCH-1103: bb100 was pointing the age             
011900*  relief                                                                 
012000*                  reference dates at the semester-start dates            
012100*  themselves                                                             
012200*                  (1 Aug / 1 Feb) instead of the day before - a          
012300*                  teacher                                                
012400*                  turning 50/54/58 exactly on the semester start         
012500*  was                                                                    
012600*                  stepping up an Altersentlastung band a whole           
012700*                  semester                                               
012800*                  early.  WS-Ref-Date-1/2 now hold 31 Jul /              
012900*  31 Jan.                                                                
013000*  10/08/26 dfw - ticket SCH-1103: zz200/zz210 were rounding              
013100*  every                                                                  
013200*                  intermediate lessons/percent conversion                
013300*  (courses,                                                              
013400*                  postings), not just the final reconciled               
013500*  figure -                                                               
013600*                  dropped ROUNDED from both, zz300/zz310 remain          
013700*  the                                                                    
013800*                  only paragraphs that round, applied once at the        
013900*                  final emit.                                            
014000*  10/08/26 dfw - ticket SCH-1104: bb442's lessons-detail branch          
014100*  was                                                                    
014200*                  still rounding WS-Percent-Wo-Age, missed when          
014300*                  SCH-1103 swept zz200/zz210 - dropped ROUNDED           
014400*  there                                                                  
014500*                  too, so no posting-detail figure is rounded            
014600*  ahead                                                                  
014700*                  of the zz300/zz310 final emit.                         
014800*  10/08/26 dfw - ticket SCH-1104: bb410-Find-Default-In-Map              
014900*  (Historic                                                              
015000*                  default-payroll-type lookup) shared its exit           
015100*                  paragraph name, bb410-Exit, with the unrelated         
015200*                  bb410-Process-Courses - renamed the Historic           
015300*  one and                                                                
015400*                  its exit to bb410b-Find-Default-In-Map /               
015500*  bb410b-Exit.                                                           
015600*  10/08/26 dfw - ticket SCH-1104: bb412-One-Course-Semester              
015700*  accumulated                                                            
015800*                  the percent side of a course into                      
015900*  Crt-Percent-1/2                                                        
016000*                  but never kept the pre-conversion lessons              
016100*  share -                                                                
016200*                  added Crt-Lessons-1/2 to WS-Courses-Totals and         
016300*                  accumulate WS-Lessons alongside WS-Percent.            
016400*                                                                         
016500* ****************************************************************        
016600*                                                                         
016700  environment             division.                                       
016800* ================================                                        
016900*                                                                         
017000  copy "envdiv.cob".                                                      
017100  SPECIAL-NAMES.                                                          
017200      C01 is TOP-OF-FORM.                                                 
017300      CLASS IP-NUMERIC-YN for "Y" "N".                                    
017400  input-output            section.                                        
017500  file-control.                                                           
017600*                                                                         
017700      select IP-Employment-File                                           
017800          assign to "IPEMP"                                               
017900          organization is sequential                                      
018000          access mode is sequential                                       
018100          file status is IP-Emp-Status.                                   
018200*                                                                         
018300      select IP-School-Year-File                                          
018400          assign to "IPSYR"                                               
018500          organization is line sequential                                 
018600          file status is IP-Syr-Status.                                   
018700*                                                                         
018800      select IP-Payroll-Type-File                                         
018900          assign to "IPPLT"                                               
019000          organization is line sequential                                 
019100          file status is IP-Plt-Status.                                   
019200*                                                                         
019300      select IP-Pool-Type-File                                            
019400          assign to "IPPOT"                                               
019500          organization is line sequential                                 
019600          file status is IP-Pot-Status.                                   
019700*                                                                         
019800      select IP-Thesis-Type-File                                          
019900          assign to "IPTHT"                                               
020000          organization is line sequential                                 
020100          file status is IP-Tht-Status.                                   
020200*                                                                         
020300      select IP-Posting-Type-File                                         
020400          assign to "IPPGT"                                               
020500          organization is line sequential                                 
020600          file status is IP-Pgt-Status.                                   
020700*                                                                         
020800      select IP-Course-File                                               
020900          assign to "IPCRS"                                               
021000          organization is sequential                                      
021100          file status is IP-Crs-Status.                                   
021200*                                                                         
021300      select IP-Pool-Entry-File                                           
021400          assign to "IPPOL"                                               
021500          organization is sequential                                      
021600          file status is IP-Pol-Status.                                   
021700*                                                                         
021800      select IP-Thesis-Entry-File                                         
021900          assign to "IPTHE"                                               
022000          organization is sequential                                      
022100          file status is IP-The-Status.                                   
022200*                                                                         
022300      select IP-Posting-File                                              
022400          assign to "IPPST"                                               
022500          organization is sequential                                      
022600          file status is IP-Pst-Status.                                   
022700*                                                                         
022800      select IP-Posting-Detail-File                                       
022900          assign to "IPPSD"                                               
023000          organization is sequential                                      
023100          file status is IP-Psd-Status.                                   
023200*                                                                         
023300      select IP-Payroll-Result-File                                       
023400          assign to "IPPRR"                                               
023500          organization is sequential                                      
023600          file status is IP-Prr-Status.                                   
023700*                                                                         
023800      select IP-Balance-Result-File                                       
023900          assign to "IPBAR"                                               
024000          organization is sequential                                      
024100          file status is IP-Bar-Status.                                   
024200*                                                                         
024300  data                    division.                                       
024400* ================================                                        
024500*                                                                         
024600  file section.                                                           
024700*                                                                         
024800  FD  IP-Employment-File.                                                 
024900  copy "wsipemp.cob".                                                     
025000*                                                                         
025100  FD  IP-School-Year-File.                                                
025200  copy "wsipsyr.cob".                                                     
025300*                                                                         
025400  FD  IP-Payroll-Type-File.                                               
025500  copy "wsipplt.cob".                                                     
025600*                                                                         
025700  FD  IP-Pool-Type-File.                                                  
025800  copy "wsippot.cob".                                                     
025900*                                                                         
026000  FD  IP-Thesis-Type-File.                                                
026100  copy "wsiptht.cob".                                                     
026200*                                                                         
026300  FD  IP-Posting-Type-File.                                               
026400  copy "wsippgt.cob".                                                     
026500*                                                                         
026600  FD  IP-Course-File.                                                     
026700  copy "wsipcrs.cob".                                                     
026800*                                                                         
026900  FD  IP-Pool-Entry-File.                                                 
027000  copy "wsippool.cob".                                                    
027100*                                                                         
027200  FD  IP-Thesis-Entry-File.                                               
027300  copy "wsipthe.cob".                                                     
027400*                                                                         
027500  FD  IP-Posting-File.                                                    
027600  copy "wsippst.cob".                                                     
027700*                                                                         
027800  FD  IP-Posting-Detail-File.                                             
027900  copy "wsippsd.cob".                                                     
028000*                                                                         
028100  FD  IP-Payroll-Result-File.                                             
028200  copy "wsipprr.cob".                                                     
028300*                                                                         
028400  FD  IP-Balance-Result-File.                                             
028500  copy "wsipbar.cob".                                                     
028600*                                                                         
028700  working-storage section.                                                
028800* -----------------------                                                 
028900  77  Prog-Name          pic x(17) value "ip020 (1.0.00)".                
029000*                                                                         
029100  01  WS-File-Status.                                                     
029200      03  IP-Emp-Status         pic xx.                                   
029300      03  IP-Syr-Status         pic xx.                                   
029400      03  IP-Plt-Status         pic xx.                                   
029500      03  IP-Pot-Status         pic xx.                                   
029600      03  IP-Tht-Status         pic xx.                                   
029700      03  IP-Pgt-Status         pic xx.                                   
029800      03  IP-Crs-Status         pic xx.                                   
029900      03  IP-Pol-Status         pic xx.                                   
030000      03  IP-The-Status         pic xx.                                   
030100      03  IP-Pst-Status         pic xx.                                   
030200      03  IP-Psd-Status         pic xx.                                   
030300      03  IP-Prr-Status         pic xx.                                   
030400      03  IP-Bar-Status         pic xx.                                   
030500      03  filler                pic x(4).                                 
030600*                                                                         
030700  01  Error-Messages.                                                     
030800      03  SY001    pic x(30) value "Aborting run - see console".          
030900      03  IP001    pic x(30) value "Employment File not found".           
031000      03  IP002    pic x(30) value "School-Year File not found".          
031100      03  IP003    pic x(30) value "Payroll-Type File not found".         
031200      03  IP004    pic x(30) value "Unable to open output files".         
031300      03  IP005    pic x(30) value "Default Payroll-Type missing".        
031400      03  filler   pic x(6).                                              
031500*                                                                         
031600*  Payroll/pool/thesis/posting type lookup tables - loaded whole,         
031700*   searched by id.                                                       
031800*                                                                         
031900  01  WS-Payroll-Type-Table.                                              
032000      03  WS-Plt-Count          pic 9(3)       comp.                      
032100      03  WS-Plt-Entry          occurs 50 times                           
032200                                 ascending key is                         
032300                                        Wplt-Payroll-Type-Id              
032400                                 indexed by Wplt-Ndx.                     
032500          05  Wplt-Payroll-Type-Id  pic 9(9)   comp.                      
032600          05  Wplt-Code             pic x(10).                            
032700          05  Wplt-Lesson-Based     pic x.                                
032800          05  Wplt-Resolving-Order  pic 9(3).                             
032900      03  filler                pic x(2).                                 
033000*                                                                         
033100  01  WS-Pool-Type-Table.                                                 
033200      03  WS-Pot-Count          pic 9(3)       comp.                      
033300      03  WS-Pot-Entry          occurs 100 times                          
033400                                 ascending key is                         
033500                                        Wpot-Pool-Type-Id                 
033600                                 indexed by Wpot-Ndx.                     
033700          05  Wpot-Pool-Type-Id     pic 9(9)   comp.                      
033800          05  Wpot-Payroll-Type-Id  pic 9(9)   comp.                      
033900      03  filler                pic x(2).                                 
034000*                                                                         
034100  01  WS-Thesis-Type-Table.                                               
034200      03  WS-Tht-Count          pic 9(3)       comp.                      
034300      03  WS-Tht-Entry          occurs 100 times                          
034400                                 ascending key is                         
034500                                        Wtht-Thesis-Type-Id               
034600                                 indexed by Wtht-Ndx.                     
034700          05  Wtht-Thesis-Type-Id   pic 9(9)   comp.                      
034800          05  Wtht-Payroll-Type-Id  pic 9(9)   comp.                      
034900          05  Wtht-Percent-Each     pic s9(2)v9(3).                       
035000      03  filler                pic x(2).                                 
035100*                                                                         
035200  01  WS-Posting-Type-Table.                                              
035300      03  WS-Pgt-Count          pic 9(3)       comp.                      
035400      03  WS-Pgt-Entry          occurs 100 times                          
035500                                 ascending key is                         
035600                                        Wpgt-Posting-Type-Id              
035700                                 indexed by Wpgt-Ndx.                     
035800          05  Wpgt-Posting-Type-Id  pic 9(9)   comp.                      
035900          05  Wpgt-Payroll-Type-Id  pic 9(9)   comp.                      
036000          05  Wpgt-Is-Percent       pic x.                                
036100      03  filler                pic x(2).                                 
036200*                                                                         
036300*  School-Year table, loaded whole - archived years excluded on           
036400*  load.                                                                  
036500*                                                                         
036600  01  WS-School-Year-Table.                                               
036700      03  WS-Syr-Count          pic 9(3)       comp.                      
036800      03  WS-Syr-Entry          occurs 40 times                           
036900                                 indexed by Wsyr-Ndx.                     
037000          05  Wsyr-School-Year-Id     pic 9(9)  comp.                     
037100          05  Wsyr-Graduation-Year    pic 9(4).                           
037200          05  Wsyr-Weeks              pic 9(3).                           
037300          05  Wsyr-Calculation-Mode   pic 9(2).                           
037400          05  Wsyr-Weekly-Lessons-Cnt pic 9(3)  comp.                     
037500          05  Wsyr-Weekly-Lessons occurs 40 times                         
037600                                 ascending key is                         
037700                                        Wsywl-Payroll-Type-Id             
037800                                 indexed by Wsyr-Wl-Ndx.                  
037900              07  Wsywl-Payroll-Type-Id pic 9(9)     comp.                
038000              07  Wsywl-Weekly-Lessons  pic s9(3)v99 comp-3.              
038100      03  filler                  pic x(3).                               
038200*                                                                         
038300*  Per-school-year caches of the detail files, loaded once per            
038400*  year                                                                   
038500*   and filtered per employment (see reference notes on the FILES         
038600*   section - equivalent to a sorted scan with a control break on         
038700*   teacher).                                                             
038800*                                                                         
038900  01  WS-Course-Cache.                                                    
039000      03  WS-Crs-Count          pic 9(3)       comp.                      
039100      03  WS-Crs-Entry          occurs 300 times indexed by               
039200             Wcrs-Ndx.                                                    
039300          05  Wcrs-Subject-Id       pic 9(9)   comp.                      
039400          05  Wcrs-Grade-Id         pic 9(9)   comp.                      
039500          05  Wcrs-Cancelled        pic x.                                
039600          05  Wcrs-Lessons-Pair.                                          
039700              07  Wcrs-Lessons-1    pic s9(3)v9(2).                       
039800              07  Wcrs-Lessons-2    pic s9(3)v9(2).                       
039900          05  Wcrs-Lessons-Tab redefines Wcrs-Lessons-Pair                
040000                                 pic s9(3)v9(2) occurs 2 times.           
040100          05  Wcrs-Teacher-Cnt-1    pic 99     comp.                      
040200          05  Wcrs-Teacher-Id-1     occurs 12 times pic 9(9) comp.        
040300          05  Wcrs-Teacher-Cnt-2    pic 99     comp.                      
040400          05  Wcrs-Teacher-Id-2     occurs 12 times pic 9(9) comp.        
040500      03  filler                pic x(2).                                 
040600*                                                                         
040700  01  WS-Pool-Cache.                                                      
040800      03  WS-Pol-Count          pic 9(3)       comp.                      
040900      03  WS-Pol-Entry          occurs 300 times indexed by               
041000             Wpol-Ndx.                                                    
041100          05  Wpol-Teacher-Id       pic 9(9)   comp.                      
041200          05  Wpol-Pool-Type-Id     pic 9(9)   comp.                      
041300          05  Wpol-Percent-Pair.                                          
041400              07  Wpol-Percent-1    pic s9(3)v9(3).                       
041500              07  Wpol-Percent-2    pic s9(3)v9(3).                       
041600          05  Wpol-Percent-Tab redefines Wpol-Percent-Pair                
041700                                 pic s9(3)v9(3) occurs 2 times.           
041800      03  filler                pic x(2).                                 
041900*                                                                         
042000  01  WS-Thesis-Cache.                                                    
042100      03  WS-The-Count          pic 9(3)       comp.                      
042200      03  WS-The-Entry          occurs 300 times indexed by               
042300             Wthe-Ndx.                                                    
042400          05  Wthe-Teacher-Id       pic 9(9)   comp.                      
042500          05  Wthe-Thesis-Type-Id   pic 9(9)   comp.                      
042600          05  Wthe-Count            pic s9(3)v9.                          
042700      03  filler                pic x(2).                                 
042800*                                                                         
042900  01  WS-Posting-Cache.                                                   
043000      03  WS-Pst-Count          pic 9(3)       comp.                      
043100      03  WS-Pst-Entry          occurs 150 times indexed by               
043200             Wpst-Ndx.                                                    
043300          05  Wpst-Posting-Id       pic 9(9)   comp.                      
043400          05  Wpst-Teacher-Id       pic 9(9)   comp.                      
043500          05  Wpst-Semester         pic 9      comp.                      
043600      03  filler                pic x(2).                                 
043700*                                                                         
043800  01  WS-Posting-Detail-Cache.                                            
043900      03  WS-Psd-Count          pic 9(3)       comp.                      
044000      03  WS-Psd-Entry          occurs 400 times indexed by               
044100             Wpsd-Ndx.                                                    
044200          05  Wpsd-Posting-Id       pic 9(9)   comp.                      
044300          05  Wpsd-Posting-Type-Id  pic 9(9)   comp.                      
044400          05  Wpsd-Value            pic s9(5)v9(3).                       
044500      03  filler                pic x(2).                                 
044600*                                                                         
044700  copy "wsipsum.cob".                                                     
044800*                                                                         
044900*  Switches & small working fields.                                       
045000*                                                                         
045100  01  WS-Switches.                                                        
045200      03  WS-Emp-Eof-Sw          pic x       value "N".                   
045300          88  WS-Emp-Eof                     value "Y".                   
045400      03  WS-Syr-Eof-Sw          pic x       value "N".                   
045500          88  WS-Syr-Eof                     value "Y".                   
045600      03  WS-Plt-Eof-Sw          pic x       value "N".                   
045700          88  WS-Plt-Eof                     value "Y".                   
045800      03  WS-Pot-Eof-Sw          pic x       value "N".                   
045900          88  WS-Pot-Eof                     value "Y".                   
046000      03  WS-Tht-Eof-Sw          pic x       value "N".                   
046100          88  WS-Tht-Eof                     value "Y".                   
046200      03  WS-Pgt-Eof-Sw          pic x       value "N".                   
046300          88  WS-Pgt-Eof                     value "Y".                   
046400      03  WS-Crs-Eof-Sw          pic x       value "N".                   
046500          88  WS-Crs-Eof                     value "Y".                   
046600      03  WS-Pol-Eof-Sw          pic x       value "N".                   
046700          88  WS-Pol-Eof                     value "Y".                   
046800      03  WS-The-Eof-Sw          pic x       value "N".                   
046900          88  WS-The-Eof                     value "Y".                   
047000      03  WS-Pst-Eof-Sw          pic x       value "N".                   
047100          88  WS-Pst-Eof                     value "Y".                   
047200      03  WS-Psd-Eof-Sw          pic x       value "N".                   
047300          88  WS-Psd-Eof                     value "Y".                   
047400      03  WS-Weekly-Found-Sw     pic x       value "N".                   
047500          88  WS-Weekly-Found                value "Y".                   
047600      03  WS-Pot-Found-Sw        pic x       value "N".                   
047700          88  WS-Pot-Found                   value "Y".                   
047800      03  WS-Tht-Found-Sw        pic x       value "N".                   
047900          88  WS-Tht-Found                   value "Y".                   
048000      03  WS-Pgt-Found-Sw        pic x       value "N".                   
048100          88  WS-Pgt-Found                   value "Y".                   
048200      03  WS-Pym-Found-Sw        pic x       value "N".                   
048300          88  WS-Pym-Found                   value "Y".                   
048400      03  WS-Plt-Found-Sw        pic x       value "N".                   
048500          88  WS-Plt-Found                   value "Y".                   
048600      03  WS-Result-Found-Sw     pic x       value "N".                   
048700          88  WS-Result-Found                value "Y".                   
048800      03  WS-Dplt-Found-Sw       pic x       value "N".                   
048900          88  WS-Dplt-Found                   value "Y".                  
049000      03  filler                 pic x(2).                                
049100*                                                                         
049200  01  WS-Counters.                                                        
049300      03  WS-Emp-Count-This-Year pic 9(5)    comp.                        
049400      03  WS-Sub                 pic 9(3)    comp.                        
049500      03  WS-Sub2                pic 9(3)    comp.                        
049600      03  WS-Semester             pic 9      comp.                        
049700      03  filler                  pic x(2).                               
049800*                                                                         
049900  01  WS-Work-Fields.                                                     
050000      03  WS-Ref-Date-1          pic 9(8)      comp.                      
050100      03  WS-Ref-Date-2          pic 9(8)      comp.                      
050200      03  WS-Age-1               pic s9(3)     comp.                      
050300      03  WS-Age-2               pic s9(3)     comp.                      
050400      03  WS-Weekly-Lessons      pic s9(3)v99  comp-3.                    
050500      03  WS-Lesson-Payroll-Type pic 9(9)      comp.                      
050600      03  WS-Lessons             pic s9(5)v9(3).                          
050700      03  WS-Percent             pic s9(5)v9(3).                          
050800      03  WS-Percent-Wo-Age      pic s9(5)v9(3).                          
050900      03  WS-Age-Relief-Amt      pic s9(5)v9(3).                          
051000      03  WS-Divisor             pic s9(3)v9(3).                          
051100      03  WS-Payment-Pair.                                                
051200          05  WS-Payment-1       pic s9(3)v9(3).                          
051300          05  WS-Payment-2       pic s9(3)v9(3).                          
051400      03  WS-Payment-Tab redefines WS-Payment-Pair                        
051500                                 pic s9(3)v9(3) occurs 2 times.           
051600      03  WS-Diff-Pair.                                                   
051700          05  WS-Diff-1          pic s9(5)v9(3).                          
051800          05  WS-Diff-2          pic s9(5)v9(3).                          
051900      03  WS-Diff-Tab redefines WS-Diff-Pair                              
052000                                 pic s9(5)v9(3) occurs 2 times.           
052100      03  WS-Payroll-Result-Total-Pair.                                   
052200          05  WS-Payroll-Sum-1   pic s9(5)v9(3).                          
052300          05  WS-Payroll-Sum-2   pic s9(5)v9(3).                          
052400      03  WS-Payroll-Sum-Tab redefines                                    
052500             WS-Payroll-Result-Total-Pair                                 
052600                                 pic s9(5)v9(3) occurs 2 times.           
052700      03  WS-Payment-Result      pic s9(5)v9(3).                          
052800      03  WS-Default-Payroll-Type pic 9(9)     comp.                      
052900      03  WS-Pgt-Is-Percent-Save pic x.                                   
053000      03  WS-Resolving-Order-1   pic 9(3).                                
053100      03  WS-Resolving-Order-2   pic 9(3).                                
053200      03  filler                 pic x(4).                                
053300*                                                                         
053400  01  WS-Pym-Swap.                                                        
053500      03  WS-Pym-Payroll-Type-Id pic 9(9)      comp.                      
053600      03  WS-Pym-Lesson-Based    pic x.                                   
053700      03  WS-Pym-Touched         pic x.                                   
053800      03  WS-Pym-Percent-1       pic s9(5)v9(3) comp-3.                   
053900      03  WS-Pym-Percent-2       pic s9(5)v9(3) comp-3.                   
054000      03  filler                 pic x(2).                                
054100*                                                                         
054200  linkage section.                                                        
054300* ***************                                                         
054400*                                                                         
054500  copy "wscall.cob".                                                      
054600  copy "wssystem.cob"   replacing System-Record by                        
054700         WS-System-Record.                                                
054800  copy "wsnames.cob".                                                     
054900*                                                                         
055000  01  To-Day              pic x(10).                                      
055100*                                                                         
055200*  Linkage to the maps04 date/age utility.                                
055300*                                                                         
055400  01  LK-Mapa04-WS.                                                       
055500      03  LK-Mapa04-Function     pic 9.                                   
055600      03  LK-A-Date              pic x(10).                               
055700      03  LK-A-Bin               binary-long.                             
055800      03  LK-A-Birth-Date        pic 9(8)      comp.                      
055900      03  LK-A-Reference-Date    pic 9(8)      comp.                      
056000      03  LK-A-Age               pic s9(3)     comp.                      
056100      03  filler                 pic x(2).                                
056200*                                                                         
056300  procedure division using WS-Calling-Data                                
056400                           WS-System-Record                               
056500                           To-Day                                         
056600                           File-Defs.                                     
056700*                                                                         
056800  aa000-Main               section.                                       
056900* *******************************                                         
057000*                                                                         
057100      perform  aa010-Open-Lookups.                                        
057200      perform  aa020-Load-Payroll-Type.                                   
057300      perform  aa030-Load-Pool-Type.                                      
057400      perform  aa040-Load-Thesis-Type.                                    
057500      perform  aa050-Load-Posting-Type.                                   
057600      perform  aa060-Load-School-Years.                                   
057700      perform  aa070-Open-Output-Files.                                   
057800*                                                                         
057900      perform  aa100-Process-School-Years                                 
058000               varying Wsyr-Ndx from 1 by 1                               
058100               until   Wsyr-Ndx > WS-Syr-Count.                           
058200*                                                                         
058300      close    IP-Payroll-Result-File                                     
058400               IP-Balance-Result-File.                                    
058500      goback.                                                             
058600*                                                                         
058700  aa000-Exit.  exit section.                                              
058800*                                                                         
058900  aa010-Open-Lookups            section.                                  
059000* *************************************                                   
059100*                                                                         
059200      open     input  IP-Payroll-Type-File                                
059300                       IP-Pool-Type-File                                  
059400                       IP-Thesis-Type-File                                
059500                       IP-Posting-Type-File                               
059600                       IP-School-Year-File.                               
059700      if       IP-Plt-Status not = "00"                                   
059800               display IP003 SY001                                        
059900               move    16 to Return-Code                                  
060000               goback.                                                    
060100*                                                                         
060200  aa010-Exit.  exit section.                                              
060300*                                                                         
060400  aa020-Load-Payroll-Type        section.                                 
060500* **************************************                                  
060600*                                                                         
060700      move     zero to WS-Plt-Count.                                      
060800      move     "N"  to WS-Plt-Eof-Sw.                                     
060900      read     IP-Payroll-Type-File                                       
061000               at end move "Y" to WS-Plt-Eof-Sw.                          
061100      perform  aa021-Load-One-Payroll-Type                                
061200               until   WS-Plt-Eof-Sw = "Y".                               
061300      close    IP-Payroll-Type-File.                                      
061400*                                                                         
061500  aa020-Exit.  exit section.                                              
061600*                                                                         
061700  aa021-Load-One-Payroll-Type    section.                                 
061800* **************************************                                  
061900*                                                                         
062000      if       IP-Plt-Status not = "00"                                   
062100               move "Y" to WS-Plt-Eof-Sw                                  
062200               go to aa021-Exit                                           
062300      end-if.                                                             
062400      add      1 to WS-Plt-Count.                                         
062500      set      Wplt-Ndx to WS-Plt-Count.                                  
062600      move     Plt-Payroll-Type-Id  to Wplt-Payroll-Type-Id               
062700             (Wplt-Ndx).                                                  
062800      move     Plt-Code              to Wplt-Code (Wplt-Ndx).             
062900      move     Plt-Lesson-Based      to Wplt-Lesson-Based                 
063000             (Wplt-Ndx).                                                  
063100      move     Plt-Saldo-Resolving-Order to Wplt-Resolving-Order          
063200             (Wplt-Ndx).                                                  
063300      read     IP-Payroll-Type-File                                       
063400               at end move "Y" to WS-Plt-Eof-Sw.                          
063500*                                                                         
063600  aa021-Exit.  exit section.                                              
063700*                                                                         
063800  aa030-Load-Pool-Type           section.                                 
063900* **************************************                                  
064000*                                                                         
064100      move     zero to WS-Pot-Count.                                      
064200      move     "N"  to WS-Pot-Eof-Sw.                                     
064300      read     IP-Pool-Type-File                                          
064400               at end move "Y" to WS-Pot-Eof-Sw.                          
064500      perform  aa031-Load-One-Pool-Type                                   
064600               until   WS-Pot-Eof-Sw = "Y".                               
064700      close    IP-Pool-Type-File.                                         
064800*                                                                         
064900  aa030-Exit.  exit section.                                              
065000*                                                                         
065100  aa031-Load-One-Pool-Type       section.                                 
065200* **************************************                                  
065300*                                                                         
065400      if       IP-Pot-Status not = "00"                                   
065500               move "Y" to WS-Pot-Eof-Sw                                  
065600               go to aa031-Exit                                           
065700      end-if.                                                             
065800      add      1 to WS-Pot-Count.                                         
065900      set      Wpot-Ndx to WS-Pot-Count.                                  
066000      move     Pot-Pool-Type-Id      to Wpot-Pool-Type-Id                 
066100             (Wpot-Ndx).                                                  
066200      move     Pot-Payroll-Type-Id   to Wpot-Payroll-Type-Id              
066300             (Wpot-Ndx).                                                  
066400      read     IP-Pool-Type-File                                          
066500               at end move "Y" to WS-Pot-Eof-Sw.                          
066600*                                                                         
066700  aa031-Exit.  exit section.                                              
066800*                                                                         
066900  aa040-Load-Thesis-Type         section.                                 
067000* **************************************                                  
067100*                                                                         
067200      move     zero to WS-Tht-Count.                                      
067300      move     "N"  to WS-Tht-Eof-Sw.                                     
067400      read     IP-Thesis-Type-File                                        
067500               at end move "Y" to WS-Tht-Eof-Sw.                          
067600      perform  aa041-Load-One-Thesis-Type                                 
067700               until   WS-Tht-Eof-Sw = "Y".                               
067800      close    IP-Thesis-Type-File.                                       
067900*                                                                         
068000  aa040-Exit.  exit section.                                              
068100*                                                                         
068200  aa041-Load-One-Thesis-Type     section.                                 
068300* **************************************                                  
068400*                                                                         
068500      if       IP-Tht-Status not = "00"                                   
068600               move "Y" to WS-Tht-Eof-Sw                                  
068700               go to aa041-Exit                                           
068800      end-if.                                                             
068900      add      1 to WS-Tht-Count.                                         
069000      set      Wtht-Ndx to WS-Tht-Count.                                  
069100      move     Tht-Thesis-Type-Id    to Wtht-Thesis-Type-Id               
069200             (Wtht-Ndx).                                                  
069300      move     Tht-Payroll-Type-Id   to Wtht-Payroll-Type-Id              
069400             (Wtht-Ndx).                                                  
069500      move     Tht-Percent-Each      to Wtht-Percent-Each                 
069600             (Wtht-Ndx).                                                  
069700      read     IP-Thesis-Type-File                                        
069800               at end move "Y" to WS-Tht-Eof-Sw.                          
069900*                                                                         
070000  aa041-Exit.  exit section.                                              
070100*                                                                         
070200  aa050-Load-Posting-Type        section.                                 
070300* **************************************                                  
070400*                                                                         
070500      move     zero to WS-Pgt-Count.                                      
070600      move     "N"  to WS-Pgt-Eof-Sw.                                     
070700      read     IP-Posting-Type-File                                       
070800               at end move "Y" to WS-Pgt-Eof-Sw.                          
070900      perform  aa051-Load-One-Posting-Type                                
071000               until   WS-Pgt-Eof-Sw = "Y".                               
071100      close    IP-Posting-Type-File.                                      
071200*                                                                         
071300  aa050-Exit.  exit section.                                              
071400*                                                                         
071500  aa051-Load-One-Posting-Type    section.                                 
071600* **************************************                                  
071700*                                                                         
071800      if       IP-Pgt-Status not = "00"                                   
071900               move "Y" to WS-Pgt-Eof-Sw                                  
072000               go to aa051-Exit                                           
072100      end-if.                                                             
072200      add      1 to WS-Pgt-Count.                                         
072300      set      Wpgt-Ndx to WS-Pgt-Count.                                  
072400      move     Pgt-Posting-Type-Id   to Wpgt-Posting-Type-Id              
072500             (Wpgt-Ndx).                                                  
072600      move     Pgt-Payroll-Type-Id   to Wpgt-Payroll-Type-Id              
072700             (Wpgt-Ndx).                                                  
072800      move     Pgt-Is-Percent        to Wpgt-Is-Percent                   
072900             (Wpgt-Ndx).                                                  
073000      read     IP-Posting-Type-File                                       
073100               at end move "Y" to WS-Pgt-Eof-Sw.                          
073200*                                                                         
073300  aa051-Exit.  exit section.                                              
073400*                                                                         
073500  aa060-Load-School-Years        section.                                 
073600* **************************************                                  
073700*                                                                         
073800      move     zero to WS-Syr-Count.                                      
073900      move     "N"  to WS-Syr-Eof-Sw.                                     
074000      read     IP-School-Year-File                                        
074100               at end move "Y" to WS-Syr-Eof-Sw.                          
074200      perform  aa061-Load-One-School-Year                                 
074300               until   WS-Syr-Eof-Sw = "Y".                               
074400      close    IP-School-Year-File.                                       
074500*                                                                         
074600  aa060-Exit.  exit section.                                              
074700*                                                                         
074800  aa061-Load-One-School-Year     section.                                 
074900* **************************************                                  
075000*                                                                         
075100      if       IP-Syr-Status not = "00"                                   
075200               move "Y" to WS-Syr-Eof-Sw                                  
075300               go to aa061-Exit                                           
075400      end-if.                                                             
075500      if       Syr-Archived = "Y"                                         
075600               go to aa061-Read-Next                                      
075700      end-if.                                                             
075800      add      1 to WS-Syr-Count.                                         
075900      set      Wsyr-Ndx to WS-Syr-Count.                                  
076000      move     Syr-School-Year-Id       to Wsyr-School-Year-Id            
076100             (Wsyr-Ndx).                                                  
076200      move     Syr-Graduation-Year      to Wsyr-Graduation-Year           
076300             (Wsyr-Ndx).                                                  
076400      move     Syr-Weeks                to Wsyr-Weeks (Wsyr-Ndx).         
076500      move     Syr-Calculation-Mode     to Wsyr-Calculation-Mode          
076600             (Wsyr-Ndx).                                                  
076700      move     Syr-Weekly-Lessons-Count to                                
076800             Wsyr-Weekly-Lessons-Cnt (Wsyr-Ndx).                          
076900      perform  aa062-Load-One-Weekly-Lesson                               
077000               varying WS-Sub from 1 by 1                                 
077100               until   WS-Sub > Syr-Weekly-Lessons-Count.                 
077200*                                                                         
077300  aa061-Read-Next.                                                        
077400      read     IP-School-Year-File                                        
077500               at end move "Y" to WS-Syr-Eof-Sw.                          
077600*                                                                         
077700  aa061-Exit.  exit section.                                              
077800*                                                                         
077900  aa062-Load-One-Weekly-Lesson   section.                                 
078000* **************************************                                  
078100*                                                                         
078200      move     Sywl-Payroll-Type-Id (WS-Sub)                              
078300               to Wsywl-Payroll-Type-Id (Wsyr-Ndx WS-Sub).                
078400      move     Sywl-Weekly-Lessons (WS-Sub)                               
078500               to Wsywl-Weekly-Lessons (Wsyr-Ndx WS-Sub).                 
078600*                                                                         
078700  aa062-Exit.  exit section.                                              
078800*                                                                         
078900  aa070-Open-Output-Files        section.                                 
079000* **************************************                                  
079100*                                                                         
079200      open     output IP-Payroll-Result-File                              
079300                       IP-Balance-Result-File.                            
079400      if       IP-Prr-Status not = "00" or IP-Bar-Status not =            
079500             "00"                                                         
079600               display IP004 SY001                                        
079700               move    16 to Return-Code                                  
079800               goback.                                                    
079900*                                                                         
080000  aa070-Exit.  exit section.                                              
080100*                                                                         
080200* ****************************************************************        
080300*  aa100 - one school year - load its detail caches, scan                 
080400*  Employment                                                             
080500* ****************************************************************        
080600*                                                                         
080700  aa100-Process-School-Years     section.                                 
080800* **************************************                                  
080900*                                                                         
081000      perform  aa110-Load-Course-Cache.                                   
081100      perform  aa120-Load-Pool-Cache.                                     
081200      perform  aa130-Load-Thesis-Cache.                                   
081300      perform  aa140-Load-Posting-Cache.                                  
081400      move     zero to WS-Emp-Count-This-Year.                            
081500*                                                                         
081600      open     i-o IP-Employment-File.                                    
081700      if       IP-Emp-Status not = "00"                                   
081800               display IP001 SY001                                        
081900               go to aa100-Exit                                           
082000      end-if.                                                             
082100*                                                                         
082200      move     "N" to WS-Emp-Eof-Sw.                                      
082300      read     IP-Employment-File                                         
082400               at end move "Y" to WS-Emp-Eof-Sw.                          
082500      perform  aa101-Process-One-Employment                               
082600               until   WS-Emp-Eof-Sw = "Y".                               
082700      close    IP-Employment-File.                                        
082800*                                                                         
082900      perform  aa290-Log-Year-Totals.                                     
083000*                                                                         
083100  aa100-Exit.  exit section.                                              
083200*                                                                         
083300  aa101-Process-One-Employment   section.                                 
083400* **************************************                                  
083500*                                                                         
083600      if       Emp-School-Year-Id not = Wsyr-School-Year-Id               
083700             (Wsyr-Ndx)                                                   
083800               go to aa101-Read-Next                                      
083900      end-if.                                                             
084000      perform  bb000-Process-Employment.                                  
084100      rewrite  IP-Employment-Record.                                      
084200      add      1 to WS-Emp-Count-This-Year.                               
084300*                                                                         
084400  aa101-Read-Next.                                                        
084500      read     IP-Employment-File                                         
084600               at end move "Y" to WS-Emp-Eof-Sw.                          
084700*                                                                         
084800  aa101-Exit.  exit section.                                              
084900*                                                                         
085000  aa290-Log-Year-Totals          section.                                 
085100* **************************************                                  
085200*                                                                         
085300      display  "Aktualisiert " WS-Emp-Count-This-Year                     
085400               " IPB-Saldi im Schuljahr " Wsyr-School-Year-Id             
085500                      (Wsyr-Ndx).                                         
085600*                                                                         
085700  aa290-Exit.  exit section.                                              
085800*                                                                         
085900  aa110-Load-Course-Cache        section.                                 
086000* **************************************                                  
086100*                                                                         
086200      move     zero to WS-Crs-Count.                                      
086300      open     input IP-Course-File.                                      
086400      if       IP-Crs-Status not = "00"                                   
086500               go to aa110-Exit                                           
086600      end-if.                                                             
086700      move     "N" to WS-Crs-Eof-Sw.                                      
086800      read     IP-Course-File                                             
086900               at end move "Y" to WS-Crs-Eof-Sw.                          
087000      perform  aa111-Load-One-Course                                      
087100               until   WS-Crs-Eof-Sw = "Y".                               
087200      close    IP-Course-File.                                            
087300*                                                                         
087400  aa110-Exit.  exit section.                                              
087500*                                                                         
087600  aa111-Load-One-Course          section.                                 
087700* **************************************                                  
087800*                                                                         
087900      if       IP-Crs-Status not = "00"                                   
088000               move "Y" to WS-Crs-Eof-Sw                                  
088100               go to aa111-Exit                                           
088200      end-if.                                                             
088300      if       Crs-School-Year-Id not = Wsyr-School-Year-Id               
088400             (Wsyr-Ndx)                                                   
088500               go to aa111-Read-Next                                      
088600      end-if.                                                             
088700      if       WS-Crs-Count >= 300                                        
088800               move "Y" to WS-Crs-Eof-Sw                                  
088900               go to aa111-Exit                                           
089000      end-if.                                                             
089100      add      1 to WS-Crs-Count.                                         
089200      set      Wcrs-Ndx to WS-Crs-Count.                                  
089300      move     Crs-Subject-Id      to Wcrs-Subject-Id (Wcrs-Ndx).         
089400      move     Crs-Grade-Id        to Wcrs-Grade-Id (Wcrs-Ndx).           
089500      move     Crs-Cancelled       to Wcrs-Cancelled (Wcrs-Ndx).          
089600      move     Crs-Lessons-1       to Wcrs-Lessons-1 (Wcrs-Ndx).          
089700      move     Crs-Lessons-2       to Wcrs-Lessons-2 (Wcrs-Ndx).          
089800      move     Crs-Teacher-Count-1 to Wcrs-Teacher-Cnt-1                  
089900             (Wcrs-Ndx).                                                  
090000      move     Crs-Teacher-Count-2 to Wcrs-Teacher-Cnt-2                  
090100             (Wcrs-Ndx).                                                  
090200      perform  aa112-Load-One-Teacher-1                                   
090300               varying WS-Sub from 1 by 1                                 
090400               until   WS-Sub > Crs-Teacher-Count-1.                      
090500      perform  aa113-Load-One-Teacher-2                                   
090600               varying WS-Sub from 1 by 1                                 
090700               until   WS-Sub > Crs-Teacher-Count-2.                      
090800*                                                                         
090900  aa111-Read-Next.                                                        
091000      read     IP-Course-File                                             
091100               at end move "Y" to WS-Crs-Eof-Sw.                          
091200*                                                                         
091300  aa111-Exit.  exit section.                                              
091400*                                                                         
091500  aa112-Load-One-Teacher-1       section.                                 
091600* **************************************                                  
091700*                                                                         
091800      move     Crs-Teacher-Id-1 (WS-Sub)                                  
091900               to Wcrs-Teacher-Id-1 (Wcrs-Ndx WS-Sub).                    
092000*                                                                         
092100  aa112-Exit.  exit section.                                              
092200*                                                                         
092300  aa113-Load-One-Teacher-2       section.                                 
092400* **************************************                                  
092500*                                                                         
092600      move     Crs-Teacher-Id-2 (WS-Sub)                                  
092700               to Wcrs-Teacher-Id-2 (Wcrs-Ndx WS-Sub).                    
092800*                                                                         
092900  aa113-Exit.  exit section.                                              
093000*                                                                         
093100  aa120-Load-Pool-Cache          section.                                 
093200* **************************************                                  
093300*                                                                         
093400      move     zero to WS-Pol-Count.                                      
093500      open     input IP-Pool-Entry-File.                                  
093600      if       IP-Pol-Status not = "00"                                   
093700               go to aa120-Exit                                           
093800      end-if.                                                             
093900      move     "N" to WS-Pol-Eof-Sw.                                      
094000      read     IP-Pool-Entry-File                                         
094100               at end move "Y" to WS-Pol-Eof-Sw.                          
094200      perform  aa121-Load-One-Pool-Entry                                  
094300               until   WS-Pol-Eof-Sw = "Y".                               
094400      close    IP-Pool-Entry-File.                                        
094500*                                                                         
094600  aa120-Exit.  exit section.                                              
094700*                                                                         
094800  aa121-Load-One-Pool-Entry      section.                                 
094900* **************************************                                  
095000*                                                                         
095100      if       IP-Pol-Status not = "00"                                   
095200               move "Y" to WS-Pol-Eof-Sw                                  
095300               go to aa121-Exit                                           
095400      end-if.                                                             
095500      if       Pol-School-Year-Id not = Wsyr-School-Year-Id               
095600             (Wsyr-Ndx)                                                   
095700               go to aa121-Read-Next                                      
095800      end-if.                                                             
095900      if       WS-Pol-Count >= 300                                        
096000               move "Y" to WS-Pol-Eof-Sw                                  
096100               go to aa121-Exit                                           
096200      end-if.                                                             
096300      add      1 to WS-Pol-Count.                                         
096400      set      Wpol-Ndx to WS-Pol-Count.                                  
096500      move     Pol-Teacher-Id    to Wpol-Teacher-Id (Wpol-Ndx).           
096600      move     Pol-Pool-Type-Id  to Wpol-Pool-Type-Id (Wpol-Ndx).         
096700      move     Pol-Percent-1     to Wpol-Percent-1 (Wpol-Ndx).            
096800      move     Pol-Percent-2     to Wpol-Percent-2 (Wpol-Ndx).            
096900*                                                                         
097000  aa121-Read-Next.                                                        
097100      read     IP-Pool-Entry-File                                         
097200               at end move "Y" to WS-Pol-Eof-Sw.                          
097300*                                                                         
097400  aa121-Exit.  exit section.                                              
097500*                                                                         
097600  aa130-Load-Thesis-Cache        section.                                 
097700* **************************************                                  
097800*                                                                         
097900      move     zero to WS-The-Count.                                      
098000      open     input IP-Thesis-Entry-File.                                
098100      if       IP-The-Status not = "00"                                   
098200               go to aa130-Exit                                           
098300      end-if.                                                             
098400      move     "N" to WS-The-Eof-Sw.                                      
098500      read     IP-Thesis-Entry-File                                       
098600               at end move "Y" to WS-The-Eof-Sw.                          
098700      perform  aa131-Load-One-Thesis-Entry                                
098800               until   WS-The-Eof-Sw = "Y".                               
098900      close    IP-Thesis-Entry-File.                                      
099000*                                                                         
099100  aa130-Exit.  exit section.                                              
099200*                                                                         
099300  aa131-Load-One-Thesis-Entry    section.                                 
099400* **************************************                                  
099500*                                                                         
099600      if       IP-The-Status not = "00"                                   
099700               move "Y" to WS-The-Eof-Sw                                  
099800               go to aa131-Exit                                           
099900      end-if.                                                             
100000      if       The-School-Year-Id not = Wsyr-School-Year-Id               
100100             (Wsyr-Ndx)                                                   
100200               go to aa131-Read-Next                                      
100300      end-if.                                                             
100400      if       WS-The-Count >= 300                                        
100500               move "Y" to WS-The-Eof-Sw                                  
100600               go to aa131-Exit                                           
100700      end-if.                                                             
100800      add      1 to WS-The-Count.                                         
100900      set      Wthe-Ndx to WS-The-Count.                                  
101000      move     The-Teacher-Id     to Wthe-Teacher-Id (Wthe-Ndx).          
101100      move     The-Thesis-Type-Id to Wthe-Thesis-Type-Id                  
101200             (Wthe-Ndx).                                                  
101300      move     The-Count          to Wthe-Count (Wthe-Ndx).               
101400*                                                                         
101500  aa131-Read-Next.                                                        
101600      read     IP-Thesis-Entry-File                                       
101700               at end move "Y" to WS-The-Eof-Sw.                          
101800*                                                                         
101900  aa131-Exit.  exit section.                                              
102000*                                                                         
102100  aa140-Load-Posting-Cache       section.                                 
102200* **************************************                                  
102300*                                                                         
102400      move     zero to WS-Pst-Count.                                      
102500      move     zero to WS-Psd-Count.                                      
102600      open     input IP-Posting-File                                      
102700                      IP-Posting-Detail-File.                             
102800      if       IP-Pst-Status not = "00"                                   
102900               go to aa140-Exit                                           
103000      end-if.                                                             
103100      move     "N" to WS-Pst-Eof-Sw.                                      
103200      read     IP-Posting-File                                            
103300               at end move "Y" to WS-Pst-Eof-Sw.                          
103400      perform  aa141-Load-One-Posting                                     
103500               until   WS-Pst-Eof-Sw = "Y".                               
103600*                                                                         
103700      move     "N" to WS-Psd-Eof-Sw.                                      
103800      read     IP-Posting-Detail-File                                     
103900               at end move "Y" to WS-Psd-Eof-Sw.                          
104000      perform  aa142-Load-One-Posting-Detail                              
104100               until   WS-Psd-Eof-Sw = "Y".                               
104200*                                                                         
104300      close    IP-Posting-File                                            
104400               IP-Posting-Detail-File.                                    
104500*                                                                         
104600  aa140-Exit.  exit section.                                              
104700*                                                                         
104800  aa141-Load-One-Posting         section.                                 
104900* **************************************                                  
105000*                                                                         
105100      if       IP-Pst-Status not = "00"                                   
105200               move "Y" to WS-Pst-Eof-Sw                                  
105300               go to aa141-Exit                                           
105400      end-if.                                                             
105500      if       Pst-School-Year-Id not = Wsyr-School-Year-Id               
105600             (Wsyr-Ndx)                                                   
105700               go to aa141-Read-Next                                      
105800      end-if.                                                             
105900      if       WS-Pst-Count >= 150                                        
106000               move "Y" to WS-Pst-Eof-Sw                                  
106100               go to aa141-Exit                                           
106200      end-if.                                                             
106300      add      1 to WS-Pst-Count.                                         
106400      set      Wpst-Ndx to WS-Pst-Count.                                  
106500      move     Pst-Posting-Id    to Wpst-Posting-Id (Wpst-Ndx).           
106600      move     Pst-Teacher-Id    to Wpst-Teacher-Id (Wpst-Ndx).           
106700      if       Pst-Start-Date < ((Wsyr-Graduation-Year (Wsyr-Ndx)         
106800             * 10000) + 0201)                                             
106900               move 1 to Wpst-Semester (Wpst-Ndx)                         
107000      else                                                                
107100               move 2 to Wpst-Semester (Wpst-Ndx)                         
107200      end-if.                                                             
107300*                                                                         
107400  aa141-Read-Next.                                                        
107500      read     IP-Posting-File                                            
107600               at end move "Y" to WS-Pst-Eof-Sw.                          
107700*                                                                         
107800  aa141-Exit.  exit section.                                              
107900*                                                                         
108000  aa142-Load-One-Posting-Detail  section.                                 
108100* **************************************                                  
108200*                                                                         
108300      if       IP-Psd-Status not = "00"                                   
108400               move "Y" to WS-Psd-Eof-Sw                                  
108500               go to aa142-Exit                                           
108600      end-if.                                                             
108700      if       Psd-School-Year-Id not = Wsyr-School-Year-Id               
108800             (Wsyr-Ndx)                                                   
108900               go to aa142-Read-Next                                      
109000      end-if.                                                             
109100      if       WS-Psd-Count >= 400                                        
109200               move "Y" to WS-Psd-Eof-Sw                                  
109300               go to aa142-Exit                                           
109400      end-if.                                                             
109500      add      1 to WS-Psd-Count.                                         
109600      set      Wpsd-Ndx to WS-Psd-Count.                                  
109700      move     Psd-Posting-Id      to Wpsd-Posting-Id (Wpsd-Ndx).         
109800      move     Psd-Posting-Type-Id to Wpsd-Posting-Type-Id                
109900             (Wpsd-Ndx).                                                  
110000      move     Psd-Value           to Wpsd-Value (Wpsd-Ndx).              
110100*                                                                         
110200  aa142-Read-Next.                                                        
110300      read     IP-Posting-Detail-File                                     
110400               at end move "Y" to WS-Psd-Eof-Sw.                          
110500*                                                                         
110600  aa142-Exit.  exit section.                                              
110700*                                                                         
110800* ****************************************************************        
110900*  bb000 - one employment (one teacher, one school year)                  
111000* ****************************************************************        
111100*                                                                         
111200  bb000-Process-Employment       section.                                 
111300* **************************************                                  
111400*                                                                         
111500      initialize WS-Courses-Totals                                        
111600                 WS-Pool-Totals                                           
111700                 WS-Theses-Totals                                         
111800                 WS-Postings-Totals                                       
111900                 WS-Payroll-Map-Table                                     
112000                 WS-Payroll-Result-Table                                  
112100                 WS-Summary.                                              
112200*                                                                         
112300      perform  bb100-Calc-Age-Relief.                                     
112400      perform  bb410-Process-Courses.                                     
112500      perform  bb420-Process-Pool.                                        
112600      perform  bb430-Process-Theses.                                      
112700      perform  bb440-Process-Postings.                                    
112800      perform  bb500-Build-Summary.                                       
112900*                                                                         
113000      evaluate Wsyr-Calculation-Mode (Wsyr-Ndx)                           
113100          when 99                                                         
113200               perform bb400-Calc-Historic-Payroll                        
113300          when other                                                      
113400               perform bb300-Calc-Percent-Payroll                         
113500      end-evaluate.                                                       
113600*                                                                         
113700      perform  bb600-Compute-Balance.                                     
113800*                                                                         
113900  bb000-Exit.  exit section.                                              
114000*                                                                         
114100* ****************************************************************        
114200*  bb100 - age relief factors, both semesters                             
114300* ****************************************************************        
114400*                                                                         
114500  bb100-Calc-Age-Relief          section.                                 
114600* **************************************                                  
114700*                                                                         
114800*   Age is taken as of the day before each semester starts, not           
114900*    the start date itself - July 31 for semester 1 (Aug 1                
115000*    start), Jan 31 for semester 2 (Feb 1 start) - so a teacher           
115100*    who turns 50, 54 or 58 exactly on the semester-start date            
115200*    does not step up an Altersentlastung band early.  Both               
115300*    days-before fall in 31-day months, no month/year carry               
115400*    needed.                                                              
115500*                                                                         
115600      compute  WS-Ref-Date-1 = ((Wsyr-Graduation-Year (Wsyr-Ndx)          
115700             - 1) * 10000) + 0731.                                        
115800      compute  WS-Ref-Date-2 = (Wsyr-Graduation-Year (Wsyr-Ndx) *         
115900             10000) + 0131.                                               
116000*                                                                         
116100      move     2                    to LK-Mapa04-Function.                
116200      move     Emp-Teacher-Birth-Date to LK-A-Birth-Date.                 
116300      move     WS-Ref-Date-1        to LK-A-Reference-Date.               
116400      call     "maps04" using LK-Mapa04-WS.                               
116500      move     LK-A-Age             to WS-Age-1.                          
116600*                                                                         
116700      move     Emp-Teacher-Birth-Date to LK-A-Birth-Date.                 
116800      move     WS-Ref-Date-2        to LK-A-Reference-Date.               
116900      call     "maps04" using LK-Mapa04-WS.                               
117000      move     LK-A-Age             to WS-Age-2.                          
117100*                                                                         
117200      perform  bb110-Age-Relief-Factor                                    
117300               varying WS-Semester from 1 by 1 until WS-Semester          
117400                      > 2.                                                
117500*                                                                         
117600  bb100-Exit.  exit section.                                              
117700*                                                                         
117800  bb110-Age-Relief-Factor        section.                                 
117900* **************************************                                  
118000*                                                                         
118100      if       WS-Semester = 1                                            
118200               move WS-Age-1 to WS-Sub                                    
118300      else                                                                
118400               move WS-Age-2 to WS-Sub                                    
118500      end-if.                                                             
118600*                                                                         
118700      evaluate true                                                       
118800          when WS-Sub < 50                                                
118900               move zero  to Arf-Factor-Table (WS-Semester)               
119000          when WS-Sub < 54                                                
119100               move 4.000 to Arf-Factor-Table (WS-Semester)               
119200          when WS-Sub < 58                                                
119300               move 8.000 to Arf-Factor-Table (WS-Semester)               
119400          when other                                                      
119500               move 12.000 to Arf-Factor-Table (WS-Semester)              
119600      end-evaluate.                                                       
119700*                                                                         
119800  bb110-Exit.  exit section.                                              
119900*                                                                         
120000* ****************************************************************        
120100*  zz - lessons/percent conversion, shared both modes.  zz200/            
120200*        zz210 are called at every intermediate accumulation site         
120300*        (courses, postings) as well as the final reconciliation          
120400*        emit, so they carry full unrounded precision through -           
120500*        zz300/zz310 are the only paragraphs allowed to round, and        
120600*        only the final emitted result gets rounded, once.                
120700* ****************************************************************        
120800*                                                                         
120900  zz200-Lessons-To-Percent       section.                                 
121000* **************************************                                  
121100*                                                                         
121200*   Entry:  WS-Lesson-Payroll-Type, WS-Lessons.                           
121300*   Exit :  WS-Percent.  Left unrounded - see zz310.                      
121400*                                                                         
121500      perform  zz250-Find-Weekly-Lessons.                                 
121600      if       WS-Weekly-Lessons = zero                                   
121700               move zero to WS-Percent                                    
121800      else                                                                
121900               compute WS-Percent =                                       
122000                       WS-Lessons * 100 / WS-Weekly-Lessons               
122100      end-if.                                                             
122200*                                                                         
122300  zz200-Exit.  exit section.                                              
122400*                                                                         
122500  zz210-Percent-To-Lessons       section.                                 
122600* **************************************                                  
122700*                                                                         
122800*   Entry:  WS-Lesson-Payroll-Type, WS-Percent.                           
122900*   Exit :  WS-Lessons.  Left unrounded - see zz300.                      
123000*                                                                         
123100      perform  zz250-Find-Weekly-Lessons.                                 
123200      if       WS-Weekly-Lessons = zero                                   
123300               move zero to WS-Lessons                                    
123400      else                                                                
123500               compute WS-Lessons =                                       
123600                       WS-Percent * WS-Weekly-Lessons / 100               
123700      end-if.                                                             
123800*                                                                         
123900  zz210-Exit.  exit section.                                              
124000*                                                                         
124100  zz250-Find-Weekly-Lessons      section.                                 
124200* **************************************                                  
124300*                                                                         
124400      move     "N" to WS-Weekly-Found-Sw.                                 
124500      move     zero to WS-Weekly-Lessons.                                 
124600      perform  zz251-Check-One-Weekly-Lesson                              
124700               varying Wsyr-Wl-Ndx from 1 by 1                            
124800               until   Wsyr-Wl-Ndx > Wsyr-Weekly-Lessons-Cnt              
124900                      (Wsyr-Ndx)                                          
125000                        or WS-Weekly-Found-Sw = "Y".                      
125100*                                                                         
125200  zz250-Exit.  exit section.                                              
125300*                                                                         
125400  zz251-Check-One-Weekly-Lesson  section.                                 
125500* **************************************                                  
125600*                                                                         
125700      if       Wsywl-Payroll-Type-Id (Wsyr-Ndx Wsyr-Wl-Ndx) =             
125800             WS-Lesson-Payroll-Type                                       
125900               move Wsywl-Weekly-Lessons (Wsyr-Ndx Wsyr-Wl-Ndx)           
126000                      to WS-Weekly-Lessons                                
126100               move "Y" to WS-Weekly-Found-Sw                             
126200      end-if.                                                             
126300*                                                                         
126400  zz251-Exit.  exit section.                                              
126500*                                                                         
126600  zz300-Round-Lessons            section.                                 
126700* **************************************                                  
126800*                                                                         
126900      compute  WS-Lessons rounded = WS-Lessons.                           
127000*                                                                         
127100  zz300-Exit.  exit section.                                              
127200*                                                                         
127300  zz310-Round-Percent            section.                                 
127400* **************************************                                  
127500*                                                                         
127600      compute  WS-Percent rounded = WS-Percent.                           
127700*                                                                         
127800  zz310-Exit.  exit section.                                              
127900*                                                                         
128000* ****************************************************************        
128100*  bb410 - Courses: workload percent by semester, per teacher             
128200* ****************************************************************        
128300*                                                                         
128400  bb410-Process-Courses          section.                                 
128500* **************************************                                  
128600*                                                                         
128700      perform  bb411-One-Course                                           
128800               varying Wcrs-Ndx from 1 by 1                               
128900               until   Wcrs-Ndx > WS-Crs-Count.                           
129000*                                                                         
129100  bb410-Exit.  exit section.                                              
129200*                                                                         
129300  bb411-One-Course               section.                                 
129400* **************************************                                  
129500*                                                                         
129600      if       Wcrs-Cancelled (Wcrs-Ndx) = "Y"                            
129700               go to bb411-Exit                                           
129800      end-if.                                                             
129900*                                                                         
130000      move     Wcrs-Grade-Id (Wcrs-Ndx) to WS-Lesson-Payroll-Type.        
130100*                                                                         
130200      perform  bb412-One-Course-Semester                                  
130300               varying WS-Semester from 1 by 1                            
130400               until   WS-Semester > 2.                                   
130500*                                                                         
130600  bb411-Exit.  exit section.                                              
130700*                                                                         
130800  bb412-One-Course-Semester      section.                                 
130900* **************************************                                  
131000*                                                                         
131100      move     zero to WS-Lessons.                                        
131200      move     zero to WS-Sub2.                                           
131300      if       WS-Semester = 1                                            
131400               move Wcrs-Teacher-Cnt-1 (Wcrs-Ndx) to WS-Sub               
131500      else                                                                
131600               move Wcrs-Teacher-Cnt-2 (Wcrs-Ndx) to WS-Sub               
131700      end-if.                                                             
131800      if       WS-Sub > zero                                              
131900               perform  bb413-Check-One-Co-Teacher                        
132000                        varying WS-Sub2 from 1 by 1                       
132100                        until   WS-Sub2 > WS-Sub                          
132200      end-if.                                                             
132300      if       WS-Lessons not = zero                                      
132400               perform  zz200-Lessons-To-Percent                          
132500               if       WS-Semester = 1                                   
132600                        add WS-Lessons to Crt-Lessons-1                   
132700                        add WS-Percent to Crt-Percent-1                   
132800               else                                                       
132900                        add WS-Lessons to Crt-Lessons-2                   
133000                        add WS-Percent to Crt-Percent-2                   
133100               end-if                                                     
133200               perform  bb900-Add-To-Payroll                              
133300      end-if.                                                             
133400*                                                                         
133500  bb412-Exit.  exit section.                                              
133600*                                                                         
133700  bb413-Check-One-Co-Teacher     section.                                 
133800* **************************************                                  
133900*                                                                         
134000      if       WS-Semester = 1                                            
134100               if       Wcrs-Teacher-Id-1 (Wcrs-Ndx WS-Sub2) =            
134200                      Emp-Teacher-Id                                      
134300                        compute WS-Lessons =                              
134400                                Wcrs-Lessons-Tab (Wcrs-Ndx                
134500                                       WS-Semester) / WS-Sub              
134600               end-if                                                     
134700      else                                                                
134800               if       Wcrs-Teacher-Id-2 (Wcrs-Ndx WS-Sub2) =            
134900                      Emp-Teacher-Id                                      
135000                        compute WS-Lessons =                              
135100                                Wcrs-Lessons-Tab (Wcrs-Ndx                
135200                                       WS-Semester) / WS-Sub              
135300               end-if                                                     
135400      end-if.                                                             
135500*                                                                         
135600  bb413-Exit.  exit section.                                              
135700*                                                                         
135800* ****************************************************************        
135900*  bb420 - Pool                                                           
136000* ****************************************************************        
136100*                                                                         
136200  bb420-Process-Pool             section.                                 
136300* **************************************                                  
136400*                                                                         
136500      perform  bb421-One-Pool-Entry                                       
136600               varying Wpol-Ndx from 1 by 1                               
136700               until   Wpol-Ndx > WS-Pol-Count.                           
136800*                                                                         
136900  bb420-Exit.  exit section.                                              
137000*                                                                         
137100  bb421-One-Pool-Entry           section.                                 
137200* **************************************                                  
137300*                                                                         
137400      if       Wpol-Teacher-Id (Wpol-Ndx) not = Emp-Teacher-Id            
137500               go to bb421-Exit                                           
137600      end-if.                                                             
137700*                                                                         
137800      add      Wpol-Percent-1 (Wpol-Ndx) to Pot-Percent-1.                
137900      add      Wpol-Percent-2 (Wpol-Ndx) to Pot-Percent-2.                
138000*                                                                         
138100      perform  bb422-Find-Pool-Payroll-Type.                              
138200*                                                                         
138300      perform  bb424-One-Pool-Semester                                    
138400               varying WS-Semester from 1 by 1                            
138500               until   WS-Semester > 2.                                   
138600*                                                                         
138700  bb421-Exit.  exit section.                                              
138800*                                                                         
138900  bb422-Find-Pool-Payroll-Type   section.                                 
139000* **************************************                                  
139100*                                                                         
139200      move     zero to WS-Lesson-Payroll-Type.                            
139300      move     "N"  to WS-Pot-Found-Sw.                                   
139400      perform  bb423-Check-One-Pool-Type                                  
139500               varying Wpot-Ndx from 1 by 1                               
139600               until   Wpot-Ndx > WS-Pot-Count                            
139700                        or WS-Pot-Found-Sw = "Y".                         
139800*                                                                         
139900  bb422-Exit.  exit section.                                              
140000*                                                                         
140100  bb423-Check-One-Pool-Type      section.                                 
140200* **************************************                                  
140300*                                                                         
140400      if       Wpot-Pool-Type-Id (Wpot-Ndx) = Wpol-Pool-Type-Id           
140500             (Wpol-Ndx)                                                   
140600               move Wpot-Payroll-Type-Id (Wpot-Ndx) to                    
140700                      WS-Lesson-Payroll-Type                              
140800               move "Y" to WS-Pot-Found-Sw                                
140900      end-if.                                                             
141000*                                                                         
141100  bb423-Exit.  exit section.                                              
141200*                                                                         
141300  bb424-One-Pool-Semester        section.                                 
141400* **************************************                                  
141500*                                                                         
141600      move     Wpol-Percent-Tab (Wpol-Ndx WS-Semester) to                 
141700             WS-Percent.                                                  
141800      if       Wsyr-Calculation-Mode (Wsyr-Ndx) = 99                      
141900               compute WS-Percent-Wo-Age =                                
142000                       WS-Percent / (1 + Arf-Factor-Table                 
142100                              (WS-Semester) / 100)                        
142200      else                                                                
142300               move WS-Percent to WS-Percent-Wo-Age                       
142400      end-if.                                                             
142500      if       WS-Semester = 1                                            
142600               add WS-Percent-Wo-Age to Pot-Wo-Age-Percent-1              
142700      else                                                                
142800               add WS-Percent-Wo-Age to Pot-Wo-Age-Percent-2              
142900      end-if.                                                             
143000      move     WS-Percent-Wo-Age to WS-Percent.                           
143100      perform  bb900-Add-To-Payroll.                                      
143200*                                                                         
143300  bb424-Exit.  exit section.                                              
143400*                                                                         
143500* ****************************************************************        
143600*  bb430 - Theses                                                         
143700* ****************************************************************        
143800*                                                                         
143900  bb430-Process-Theses           section.                                 
144000* **************************************                                  
144100*                                                                         
144200      perform  bb431-One-Thesis-Entry                                     
144300               varying Wthe-Ndx from 1 by 1                               
144400               until   Wthe-Ndx > WS-The-Count.                           
144500*                                                                         
144600  bb430-Exit.  exit section.                                              
144700*                                                                         
144800  bb431-One-Thesis-Entry         section.                                 
144900* **************************************                                  
145000*                                                                         
145100      if       Wthe-Teacher-Id (Wthe-Ndx) not = Emp-Teacher-Id            
145200               go to bb431-Exit                                           
145300      end-if.                                                             
145400*                                                                         
145500      move     zero to WS-Lesson-Payroll-Type.                            
145600      move     zero to WS-Percent.                                        
145700      move     "N"  to WS-Tht-Found-Sw.                                   
145800      perform  bb432-Check-One-Thesis-Type                                
145900               varying Wtht-Ndx from 1 by 1                               
146000               until   Wtht-Ndx > WS-Tht-Count                            
146100                        or WS-Tht-Found-Sw = "Y".                         
146200*                                                                         
146300      add      WS-Percent to Tet-Percent.                                 
146400*                                                                         
146500      perform  bb900-Add-To-Payroll                                       
146600               varying WS-Semester from 1 by 1                            
146700               until   WS-Semester > 2.                                   
146800*                                                                         
146900  bb431-Exit.  exit section.                                              
147000*                                                                         
147100  bb432-Check-One-Thesis-Type    section.                                 
147200* **************************************                                  
147300*                                                                         
147400      if       Wtht-Thesis-Type-Id (Wtht-Ndx) =                           
147500             Wthe-Thesis-Type-Id (Wthe-Ndx)                               
147600               compute WS-Percent =                                       
147700                       Wtht-Percent-Each (Wtht-Ndx) * Wthe-Count          
147800                              (Wthe-Ndx)                                  
147900               move Wtht-Payroll-Type-Id (Wtht-Ndx) to                    
148000                      WS-Lesson-Payroll-Type                              
148100               move "Y" to WS-Tht-Found-Sw                                
148200      end-if.                                                             
148300*                                                                         
148400  bb432-Exit.  exit section.                                              
148500*                                                                         
148600* ****************************************************************        
148700*  bb440 - Postings and their detail lines                                
148800* ****************************************************************        
148900*                                                                         
149000  bb440-Process-Postings         section.                                 
149100* **************************************                                  
149200*                                                                         
149300      perform  bb441-One-Postings-Details                                 
149400               varying Wpst-Ndx from 1 by 1                               
149500               until   Wpst-Ndx > WS-Pst-Count.                           
149600*                                                                         
149700  bb440-Exit.  exit section.                                              
149800*                                                                         
149900  bb441-One-Postings-Details     section.                                 
150000* **************************************                                  
150100*                                                                         
150200      if       Wpst-Teacher-Id (Wpst-Ndx) not = Emp-Teacher-Id            
150300               go to bb441-Exit                                           
150400      end-if.                                                             
150500      move     Wpst-Semester (Wpst-Ndx) to WS-Semester.                   
150600      perform  bb444-One-Posting-Detail                                   
150700               varying Wpsd-Ndx from 1 by 1                               
150800               until   Wpsd-Ndx > WS-Psd-Count.                           
150900*                                                                         
151000  bb441-Exit.  exit section.                                              
151100*                                                                         
151200  bb444-One-Posting-Detail       section.                                 
151300* **************************************                                  
151400*                                                                         
151500      if       Wpsd-Posting-Id (Wpsd-Ndx) not = Wpst-Posting-Id           
151600             (Wpst-Ndx)                                                   
151700               go to bb444-Exit                                           
151800      end-if.                                                             
151900      perform  bb442-One-Detail-Line.                                     
152000*                                                                         
152100  bb444-Exit.  exit section.                                              
152200*                                                                         
152300  bb442-One-Detail-Line          section.                                 
152400* **************************************                                  
152500*                                                                         
152600      if       Wpsd-Value (Wpsd-Ndx) = zero                               
152700               go to bb442-Exit                                           
152800      end-if.                                                             
152900*                                                                         
153000      move     zero to WS-Lesson-Payroll-Type.                            
153100      move     "N"  to WS-Pgt-Is-Percent-Save.                            
153200      move     "N"  to WS-Pgt-Found-Sw.                                   
153300      perform  bb443-Check-One-Posting-Type                               
153400               varying Wpgt-Ndx from 1 by 1                               
153500               until   Wpgt-Ndx > WS-Pgt-Count                            
153600                        or WS-Pgt-Found-Sw = "Y".                         
153700*                                                                         
153800      if       WS-Pgt-Is-Percent-Save = "N"                               
153900               move    Wpsd-Value (Wpsd-Ndx) to WS-Lessons                
154000               perform zz200-Lessons-To-Percent                           
154100               compute WS-Percent-Wo-Age =                                
154200                       WS-Percent / Wsyr-Weeks (Wsyr-Ndx)                 
154300               compute WS-Age-Relief-Amt =                                
154400                       WS-Percent-Wo-Age * Arf-Factor-Table               
154500                              (WS-Semester) / 100                         
154600      else                                                                
154700               compute WS-Percent-Wo-Age =                                
154800                       Wpsd-Value (Wpsd-Ndx) / (1 +                       
154900                              Arf-Factor-Table (WS-Semester) /            
155000                              100)                                        
155100               compute WS-Age-Relief-Amt =                                
155200                       WS-Percent-Wo-Age * Arf-Factor-Table               
155300                              (WS-Semester) / 100                         
155400      end-if.                                                             
155500*                                                                         
155600      add      WS-Percent-Wo-Age to Pgt-Total-Percent.                    
155700      add      WS-Age-Relief-Amt to Pgt-Total-Percent.                    
155800*                                                                         
155900      move     WS-Percent-Wo-Age to WS-Percent.                           
156000      perform  bb900-Add-To-Payroll.                                      
156100*                                                                         
156200  bb442-Exit.  exit section.                                              
156300*                                                                         
156400  bb443-Check-One-Posting-Type   section.                                 
156500* **************************************                                  
156600*                                                                         
156700      if       Wpgt-Posting-Type-Id (Wpgt-Ndx) =                          
156800             Wpsd-Posting-Type-Id (Wpsd-Ndx)                              
156900               move Wpgt-Payroll-Type-Id (Wpgt-Ndx) to                    
157000                      WS-Lesson-Payroll-Type                              
157100               move Wpgt-Is-Percent (Wpgt-Ndx)      to                    
157200                      WS-Pgt-Is-Percent-Save                              
157300               move "Y" to WS-Pgt-Found-Sw                                
157400      end-if.                                                             
157500*                                                                         
157600  bb443-Exit.  exit section.                                              
157700*                                                                         
157800* ****************************************************************        
157900*  bb900 - add one percent contribution to the payroll accumulator        
158000*           entry (WS-Lesson-Payroll-Type, WS-Semester,                   
158100*           WS-Percent).                                                  
158200* ****************************************************************        
158300*                                                                         
158400  bb900-Add-To-Payroll           section.                                 
158500* **************************************                                  
158600*                                                                         
158700      if       Wsyr-Calculation-Mode (Wsyr-Ndx) = 99                      
158800               move WS-Percent to WS-Percent-Wo-Age                       
158900      else                                                                
159000               compute WS-Percent-Wo-Age =                                
159100                       WS-Percent * (1 + Arf-Factor-Table                 
159200                              (WS-Semester) / 100)                        
159300      end-if.                                                             
159400*                                                                         
159500      perform  bb910-Find-Or-Add-Map-Entry.                               
159600      add      WS-Percent-Wo-Age to Pym-Percent-Table (Pym-Ndx            
159700             WS-Semester).                                                
159800*                                                                         
159900  bb900-Exit.  exit section.                                              
160000*                                                                         
160100  bb910-Find-Or-Add-Map-Entry    section.                                 
160200* **************************************                                  
160300*                                                                         
160400      move     "N" to WS-Pym-Found-Sw.                                    
160500      perform  bb911-Check-One-Map-Entry                                  
160600               varying Pym-Ndx from 1 by 1                                
160700               until   Pym-Ndx > Pym-Entry-Count                          
160800                        or WS-Pym-Found-Sw = "Y".                         
160900      if       WS-Pym-Found-Sw = "N"                                      
161000               add      1 to Pym-Entry-Count                              
161100               set      Pym-Ndx to Pym-Entry-Count                        
161200               move     WS-Lesson-Payroll-Type to                         
161300                      Pym-Payroll-Type-Id (Pym-Ndx)                       
161400               move     "N"                    to Pym-Touched             
161500                      (Pym-Ndx)                                           
161600               perform  bb920-Copy-Lesson-Based                           
161700      end-if.                                                             
161800*                                                                         
161900  bb910-Exit.  exit section.                                              
162000*                                                                         
162100  bb911-Check-One-Map-Entry      section.                                 
162200* **************************************                                  
162300*                                                                         
162400      if       Pym-Payroll-Type-Id (Pym-Ndx) =                            
162500             WS-Lesson-Payroll-Type                                       
162600               move "Y" to WS-Pym-Found-Sw                                
162700      end-if.                                                             
162800*                                                                         
162900  bb911-Exit.  exit section.                                              
163000*                                                                         
163100  bb920-Copy-Lesson-Based        section.                                 
163200* **************************************                                  
163300*                                                                         
163400      move     "N" to Pym-Lesson-Based (Pym-Ndx).                         
163500      move     "N" to WS-Plt-Found-Sw.                                    
163600      perform  bb921-Check-One-Payroll-Type                               
163700               varying Wplt-Ndx from 1 by 1                               
163800               until   Wplt-Ndx > WS-Plt-Count                            
163900                        or WS-Plt-Found-Sw = "Y".                         
164000*                                                                         
164100  bb920-Exit.  exit section.                                              
164200*                                                                         
164300  bb921-Check-One-Payroll-Type   section.                                 
164400* **************************************                                  
164500*                                                                         
164600      if       Wplt-Payroll-Type-Id (Wplt-Ndx) =                          
164700             WS-Lesson-Payroll-Type                                       
164800               move Wplt-Lesson-Based (Wplt-Ndx) to                       
164900                      Pym-Lesson-Based (Pym-Ndx)                          
165000               move "Y" to WS-Plt-Found-Sw                                
165100      end-if.                                                             
165200*                                                                         
165300  bb921-Exit.  exit section.                                              
165400*                                                                         
165500* ****************************************************************        
165600*  bb500 - control totals by bucket                                       
165700* ****************************************************************        
165800*                                                                         
165900  bb500-Build-Summary            section.                                 
166000* **************************************                                  
166100*                                                                         
166200      move     Crt-Percent-1        to Smy-Unterricht-1.                  
166300      move     Crt-Percent-2        to Smy-Unterricht-2.                  
166400      move     Tet-Percent          to Smy-Abschluss-1.                   
166500      move     Tet-Percent          to Smy-Abschluss-2.                   
166600      move     Pot-Wo-Age-Percent-1 to Smy-Pool-1.                        
166700      move     Pot-Wo-Age-Percent-2 to Smy-Pool-2.                        
166800*                                                                         
166900      perform  bb501-Total-One-Semester                                   
167000               varying WS-Semester from 1 by 1                            
167100               until   WS-Semester > 2.                                   
167200*                                                                         
167300  bb500-Exit.  exit section.                                              
167400*                                                                         
167500  bb501-Total-One-Semester       section.                                 
167600* **************************************                                  
167700*                                                                         
167800      compute  Smy-Total-Table (WS-Semester) =                            
167900               Smy-Unterricht-Table (WS-Semester) +                       
168000               Smy-Abschluss-Table (WS-Semester) +                        
168100               Smy-Pool-Table (WS-Semester).                              
168200*                                                                         
168300  bb501-Exit.  exit section.                                              
168400*                                                                         
168500* ****************************************************************        
168600*  bb300 - Percent-strategy reconciliation                                
168700* ****************************************************************        
168800*                                                                         
168900  bb300-Calc-Percent-Payroll     section.                                 
169000* **************************************                                  
169100*                                                                         
169200      move     Emp-Payment-1 to WS-Payment-1.                             
169300      move     Emp-Payment-2 to WS-Payment-2.                             
169400*                                                                         
169500      perform  bb301-Sum-One-Semester                                     
169600               varying WS-Semester from 1 by 1                            
169700               until   WS-Semester > 2.                                   
169800*                                                                         
169900      perform  bb310-Sort-Map-By-Resolving-Order.                         
170000*                                                                         
170100      move     zero to Prt-Entry-Count.                                   
170200      perform  bb303-Emit-One-Map-Entry                                   
170300               varying WS-Sub from 1 by 1                                 
170400               until   WS-Sub > Pym-Entry-Count.                          
170500*                                                                         
170600  bb300-Exit.  exit section.                                              
170700*                                                                         
170800  bb301-Sum-One-Semester         section.                                 
170900* **************************************                                  
171000*                                                                         
171100      compute  WS-Payroll-Sum-Tab (WS-Semester) = zero.                   
171200      perform  bb302-Add-One-Map-Entry                                    
171300               varying Pym-Ndx from 1 by 1                                
171400               until   Pym-Ndx > Pym-Entry-Count.                         
171500      compute  WS-Diff-Tab (WS-Semester) =                                
171600               WS-Payment-Tab (WS-Semester) - WS-Payroll-Sum-Tab          
171700                      (WS-Semester).                                      
171800*                                                                         
171900  bb301-Exit.  exit section.                                              
172000*                                                                         
172100  bb302-Add-One-Map-Entry        section.                                 
172200* **************************************                                  
172300*                                                                         
172400      add      Pym-Percent-Table (Pym-Ndx WS-Semester)                    
172500               to WS-Payroll-Sum-Tab (WS-Semester).                       
172600*                                                                         
172700  bb302-Exit.  exit section.                                              
172800*                                                                         
172900  bb303-Emit-One-Map-Entry       section.                                 
173000* **************************************                                  
173100*                                                                         
173200      set      Pym-Ndx to WS-Sub.                                         
173300      perform  bb304-Emit-One-Semester                                    
173400               varying WS-Semester from 1 by 1                            
173500               until   WS-Semester > 2.                                   
173600*                                                                         
173700  bb303-Exit.  exit section.                                              
173800*                                                                         
173900  bb304-Emit-One-Semester        section.                                 
174000* **************************************                                  
174100*                                                                         
174200      compute  WS-Percent =                                               
174300               Pym-Percent-Table (Pym-Ndx WS-Semester) +                  
174400                      WS-Diff-Tab (WS-Semester).                          
174500      if       WS-Percent < zero                                          
174600               move zero to WS-Percent                                    
174700      else                                                                
174800               move zero to WS-Diff-Tab (WS-Semester)                     
174900      end-if.                                                             
175000      perform  bb320-Emit-Result-For-Semester.                            
175100*                                                                         
175200  bb304-Exit.  exit section.                                              
175300*                                                                         
175400  bb310-Sort-Map-By-Resolving-Order section.                              
175500* *****************************************                               
175600*                                                                         
175700*   Simple exchange sort - the map holds at most a handful of             
175800*   payroll types per employment, so a full SORT verb is overkill.        
175900*                                                                         
176000      if       Pym-Entry-Count < 2                                        
176100               go to bb310-Exit                                           
176200      end-if.                                                             
176300      perform  bb312-Sort-Inner-Loop                                      
176400               varying WS-Sub from 1 by 1                                 
176500               until   WS-Sub >= Pym-Entry-Count.                         
176600*                                                                         
176700  bb310-Exit.  exit section.                                              
176800*                                                                         
176900  bb312-Sort-Inner-Loop          section.                                 
177000* **************************************                                  
177100*                                                                         
177200      perform  bb313-Compare-And-Swap                                     
177300               varying WS-Sub2 from WS-Sub by 1                           
177400               until   WS-Sub2 > Pym-Entry-Count.                         
177500*                                                                         
177600  bb312-Exit.  exit section.                                              
177700*                                                                         
177800  bb313-Compare-And-Swap         section.                                 
177900* **************************************                                  
178000*                                                                         
178100      perform  bb311-Resolving-Order-Of.                                  
178200      if       WS-Resolving-Order-2 < WS-Resolving-Order-1                
178300               move Pym-Entry (WS-Sub)  to WS-Pym-Swap                    
178400               move Pym-Entry (WS-Sub2) to Pym-Entry (WS-Sub)             
178500               move WS-Pym-Swap         to Pym-Entry (WS-Sub2)            
178600      end-if.                                                             
178700*                                                                         
178800  bb313-Exit.  exit section.                                              
178900*                                                                         
179000  bb311-Resolving-Order-Of       section.                                 
179100* **************************************                                  
179200*                                                                         
179300      move     999 to WS-Resolving-Order-1.                               
179400      move     999 to WS-Resolving-Order-2.                               
179500      perform  bb314-Match-One-Payroll-Type                               
179600               varying Wplt-Ndx from 1 by 1                               
179700               until   Wplt-Ndx > WS-Plt-Count.                           
179800*                                                                         
179900  bb311-Exit.  exit section.                                              
180000*                                                                         
180100  bb314-Match-One-Payroll-Type   section.                                 
180200* **************************************                                  
180300*                                                                         
180400      if       Wplt-Payroll-Type-Id (Wplt-Ndx) =                          
180500             Pym-Payroll-Type-Id (WS-Sub)                                 
180600               move Wplt-Resolving-Order (Wplt-Ndx) to                    
180700                      WS-Resolving-Order-1                                
180800      end-if.                                                             
180900      if       Wplt-Payroll-Type-Id (Wplt-Ndx) =                          
181000             Pym-Payroll-Type-Id (WS-Sub2)                                
181100               move Wplt-Resolving-Order (Wplt-Ndx) to                    
181200                      WS-Resolving-Order-2                                
181300      end-if.                                                             
181400*                                                                         
181500  bb314-Exit.  exit section.                                              
181600*                                                                         
181700  bb320-Emit-Result-For-Semester section.                                 
181800* **************************************                                  
181900*                                                                         
182000*   Entry: Pym-Ndx points at the map entry, WS-Semester,                  
182100*   WS-Percent                                                            
182200*          holds the reconciled percent for that semester.                
182300*                                                                         
182400      perform  bb330-Find-Or-Add-Result-Entry.                            
182500      perform  zz310-Round-Percent.                                       
182600      move     WS-Percent to Prt-Percent-Table (Prt-Ndx                   
182700             WS-Semester).                                                
182800*                                                                         
182900      if       Pym-Lesson-Based (Pym-Ndx) = "Y"                           
183000               move    Pym-Payroll-Type-Id (Pym-Ndx) to                   
183100                      WS-Lesson-Payroll-Type                              
183200               compute WS-Percent-Wo-Age =                                
183300                       WS-Percent / (1 +                                  
183400                              Arf-Factor-Table                            
183500                              (WS-Semester) / 100)                        
183600               move    WS-Percent-Wo-Age to WS-Percent                    
183700               perform zz210-Percent-To-Lessons                           
183800               perform zz300-Round-Lessons                                
183900               move    WS-Lessons to Prt-Lessons-Table (Prt-Ndx           
184000                      WS-Semester)                                        
184100      end-if.                                                             
184200*                                                                         
184300  bb320-Exit.  exit section.                                              
184400*                                                                         
184500  bb330-Find-Or-Add-Result-Entry section.                                 
184600* **************************************                                  
184700*                                                                         
184800      move     "N" to WS-Result-Found-Sw.                                 
184900      perform  bb331-Check-One-Result-Entry                               
185000               varying Prt-Ndx from 1 by 1                                
185100               until   Prt-Ndx > Prt-Entry-Count                          
185200                        or WS-Result-Found-Sw = "Y".                      
185300      if       WS-Result-Found-Sw = "N"                                   
185400               add      1 to Prt-Entry-Count                              
185500               set      Prt-Ndx to Prt-Entry-Count                        
185600               move     Pym-Payroll-Type-Id (Pym-Ndx) to                  
185700                      Prt-Payroll-Type-Id (Prt-Ndx)                       
185800               move     Pym-Lesson-Based (Pym-Ndx)     to                 
185900                      Prt-Lesson-Based (Prt-Ndx)                          
186000               move     zero to Prt-Lessons-Table (Prt-Ndx 1)             
186100               move     zero to Prt-Lessons-Table (Prt-Ndx 2)             
186200      end-if.                                                             
186300*                                                                         
186400  bb330-Exit.  exit section.                                              
186500*                                                                         
186600  bb331-Check-One-Result-Entry   section.                                 
186700* **************************************                                  
186800*                                                                         
186900      if       Prt-Payroll-Type-Id (Prt-Ndx) =                            
187000             Pym-Payroll-Type-Id (Pym-Ndx)                                
187100               move "Y" to WS-Result-Found-Sw                             
187200      end-if.                                                             
187300*                                                                         
187400  bb331-Exit.  exit section.                                              
187500*                                                                         
187600* ****************************************************************        
187700*  bb400 - Historic (Kirchenfeld) strategy reconciliation                 
187800* ****************************************************************        
187900*                                                                         
188000  bb400-Calc-Historic-Payroll    section.                                 
188100* **************************************                                  
188200*                                                                         
188300      perform  bb405-Match-Default-Payroll-Type.                          
188400      perform  bb410b-Find-Default-In-Map.                                
188500*                                                                         
188600      move     Emp-Payment-1 to WS-Payment-1.                             
188700      move     Emp-Payment-2 to WS-Payment-2.                             
188800*                                                                         
188900      perform  bb401-Sum-One-Semester-Historic                            
189000               varying WS-Semester from 1 by 1                            
189100               until   WS-Semester > 2.                                   
189200*                                                                         
189300      move     zero to Prt-Entry-Count.                                   
189400      perform  bb403-Emit-One-Map-Entry-Historic                          
189500               varying Pym-Ndx from 1 by 1                                
189600               until   Pym-Ndx > Pym-Entry-Count.                         
189700*                                                                         
189800  bb400-Exit.  exit section.                                              
189900*                                                                         
190000  bb401-Sum-One-Semester-Historic section.                                
190100* ****************************************                                
190200*                                                                         
190300      compute  WS-Payroll-Sum-Tab (WS-Semester) = zero.                   
190400      perform  bb402-Add-One-Map-Entry-Historic                           
190500               varying Pym-Ndx from 1 by 1                                
190600               until   Pym-Ndx > Pym-Entry-Count.                         
190700      compute  WS-Diff-Tab (WS-Semester) =                                
190800               WS-Payment-Tab (WS-Semester) - WS-Payroll-Sum-Tab          
190900                      (WS-Semester).                                      
191000*                                                                         
191100  bb401-Exit.  exit section.                                              
191200*                                                                         
191300  bb402-Add-One-Map-Entry-Historic section.                               
191400* *****************************************                               
191500*                                                                         
191600      compute  WS-Percent =                                               
191700               Pym-Percent-Table (Pym-Ndx WS-Semester) *                  
191800               (1 + Arf-Factor-Table (WS-Semester) / 100).                
191900      add      WS-Percent to WS-Payroll-Sum-Tab (WS-Semester).            
192000*                                                                         
192100  bb402-Exit.  exit section.                                              
192200*                                                                         
192300  bb403-Emit-One-Map-Entry-Historic section.                              
192400* ******************************************                              
192500*                                                                         
192600      perform  bb404-Emit-One-Semester-Historic                           
192700               varying WS-Semester from 1 by 1                            
192800               until   WS-Semester > 2.                                   
192900*                                                                         
193000  bb403-Exit.  exit section.                                              
193100*                                                                         
193200  bb404-Emit-One-Semester-Historic section.                               
193300* *****************************************                               
193400*                                                                         
193500      compute  WS-Percent =                                               
193600               Pym-Percent-Table (Pym-Ndx WS-Semester) *                  
193700               (1 + Arf-Factor-Table (WS-Semester) / 100).                
193800      if       Pym-Payroll-Type-Id (Pym-Ndx) =                            
193900             WS-Default-Payroll-Type                                      
194000               add WS-Diff-Tab (WS-Semester) to WS-Percent                
194100      end-if.                                                             
194200      perform  bb320-Emit-Result-For-Semester.                            
194300*                                                                         
194400  bb404-Exit.  exit section.                                              
194500*                                                                         
194600*  Historic strategy has no percent-based type of its own to book         
194700*   the reconciled Diff against, so the shop treats the school's          
194800*   GYM2-4 payroll type as the fallback - added 09/08/26, ticket          
194900*   SCH-1102.                                                             
195000*                                                                         
195100  bb405-Match-Default-Payroll-Type section.                               
195200* *****************************************                               
195300*                                                                         
195400      move     "N" to WS-Dplt-Found-Sw.                                   
195500      perform  bb406-Check-One-Default-Type                               
195600               varying Wplt-Ndx from 1 by 1                               
195700               until   Wplt-Ndx > WS-Plt-Count                            
195800                        or WS-Dplt-Found-Sw = "Y".                        
195900      if       WS-Dplt-Found-Sw = "N"                                     
196000               display IP005 SY001                                        
196100               move    16 to Return-Code                                  
196200               goback.                                                    
196300*                                                                         
196400  bb405-Exit.  exit section.                                              
196500*                                                                         
196600  bb406-Check-One-Default-Type   section.                                 
196700* ***************************************                                 
196800*                                                                         
196900      if       Wplt-Code (Wplt-Ndx) = "GYM2-4"                            
197000               move Wplt-Payroll-Type-Id (Wplt-Ndx) to                    
197100                      WS-Default-Payroll-Type                             
197200               move "Y" to WS-Dplt-Found-Sw                               
197300      end-if.                                                             
197400*                                                                         
197500  bb406-Exit.  exit section.                                              
197600*                                                                         
197700  bb410b-Find-Default-In-Map     section.                                 
197800* **************************************                                  
197900*                                                                         
198000      move     WS-Default-Payroll-Type to WS-Lesson-Payroll-Type.         
198100      perform  bb910-Find-Or-Add-Map-Entry.                               
198200*                                                                         
198300  bb410b-Exit.  exit section.                                             
198400*                                                                         
198500* ****************************************************************        
198600*  bb600 - closing balance, output rows                                   
198700* ****************************************************************        
198800*                                                                         
198900  bb600-Compute-Balance          section.                                 
199000* **************************************                                  
199100*                                                                         
199200      move     zero to WS-Payment-Result.                                 
199300      perform  bb601-Sum-One-Semester-Result                              
199400               varying WS-Semester from 1 by 1                            
199500               until   WS-Semester > 2.                                   
199600      compute  WS-Payment-Result rounded =                                
199700               (WS-Payroll-Sum-1 + WS-Payroll-Sum-2) / 2.                 
199800*                                                                         
199900      compute  WS-Percent =                                               
200000               ((Smy-Total-Table (1) + (Smy-Total-Table (1) *             
200100                      Arf-Factor-Table (1) / 100)) +                      
200200                (Smy-Total-Table (2) + (Smy-Total-Table (2) *             
200300                       Arf-Factor-Table (2) / 100))) / 2.                 
200400*                                                                         
200500      compute  Emp-Closing-Balance rounded =                              
200600               Emp-Opening-Balance + WS-Percent +                         
200700                      Pgt-Total-Percent - WS-Payment-Result.              
200800*                                                                         
200900      move     Emp-Employment-Id      to Bar-Employment-Id.               
201000      move     Emp-Opening-Balance    to Bar-Opening-Balance.             
201100      move     WS-Percent             to Bar-Workload-Percent.            
201200      move     Pgt-Total-Percent      to Bar-Postings-Percent.            
201300      move     WS-Payment-Result      to Bar-Payment.                     
201400      move     Emp-Closing-Balance    to Bar-Closing-Balance.             
201500      write    IP-Balance-Result-Record.                                  
201600*                                                                         
201700      perform  bb603-Write-One-Payroll-Result                             
201800               varying Prt-Ndx from 1 by 1                                
201900               until   Prt-Ndx > Prt-Entry-Count.                         
202000*                                                                         
202100  bb600-Exit.  exit section.                                              
202200*                                                                         
202300  bb601-Sum-One-Semester-Result  section.                                 
202400* **************************************                                  
202500*                                                                         
202600      compute  WS-Payroll-Sum-Tab (WS-Semester) = zero.                   
202700      perform  bb602-Add-One-Result-Entry                                 
202800               varying Prt-Ndx from 1 by 1                                
202900               until   Prt-Ndx > Prt-Entry-Count.                         
203000*                                                                         
203100  bb601-Exit.  exit section.                                              
203200*                                                                         
203300  bb602-Add-One-Result-Entry     section.                                 
203400* **************************************                                  
203500*                                                                         
203600      add      Prt-Percent-Table (Prt-Ndx WS-Semester)                    
203700               to WS-Payroll-Sum-Tab (WS-Semester).                       
203800*                                                                         
203900  bb602-Exit.  exit section.                                              
204000*                                                                         
204100  bb603-Write-One-Payroll-Result section.                                 
204200* **************************************                                  
204300*                                                                         
204400      move     Emp-Employment-Id            to Prr-Employment-Id.         
204500      move     Prt-Payroll-Type-Id (Prt-Ndx) to                           
204600             Prr-Payroll-Type-Id.                                         
204700      move     Prt-Lessons-Table (Prt-Ndx 1) to Prr-Lessons-1.            
204800      move     Prt-Lessons-Table (Prt-Ndx 2) to Prr-Lessons-2.            
204900      move     Prt-Percent-Table (Prt-Ndx 1) to Prr-Percent-1.            
205000      move     Prt-Percent-Table (Prt-Ndx 2) to Prr-Percent-2.            
205100      write    IP-Payroll-Result-Record.                                  
205200*                                                                         
205300  bb603-Exit.  exit section.                                              
