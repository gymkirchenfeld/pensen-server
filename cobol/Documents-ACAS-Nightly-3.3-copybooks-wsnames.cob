000100*                                                                         
000200*   File Names For The IPB Saldi Suite                                    
000300*                                                                         
000400*   Split down 09/08/26, ticket SCH-1102, from the shop-wide              
000500*    File-Defs table (which used to carry every Sales, Purchase,          
000600*    Stock, General, IRS and Payroll file name as well) - the IPB         
000700*    Saldi run only ever passes this area through on its calling          
000800*    linkage, it never reads System-File-Names itself, so there is        
000900*    no reason for it to drag the rest of the shop's file table           
001000*    along for the ride.  Renumbered file-01 through file-13; see         
001100*    the shop-wide copybook for the original file-58 to file-70           
001200*    numbering this replaces.                                             
001300*                                                                         
001400*  26/11/98 klm - Added the IPB Saldi files (58-70) for the               
001500*  school's                                                               
001600*                 workload/percent recalculation run, increased           
001700*                 count                                                   
001800*                 to 71 (original shop-wide numbering, since              
001900*                 retired                                                 
002000*                 for this copybook - see above).                         
002100*  09/08/26 dfw - ticket SCH-1102: trimmed to the 13 IPB entries          
002200*  only,                                                                  
002300*                 renumbered file-01 to file-13, all other shop           
002400*                 business removed from this copy of the table.           
002500*                                                                         
002600  01  File-Defs.                                                          
002700      02  file-defs-a.                                                    
002800          03  file-01  pic x(532)  value "ipemp.dat".                     
002900          03  file-02  pic x(532)  value "ipsyr.dat".                     
003000          03  file-03  pic x(532)  value "ipplt.dat".                     
003100          03  file-04  pic x(532)  value "ippot.dat".                     
003200          03  file-05  pic x(532)  value "iptht.dat".                     
003300          03  file-06  pic x(532)  value "ippgt.dat".                     
003400          03  file-07  pic x(532)  value "ipcrs.dat".                     
003500          03  file-08  pic x(532)  value "ippol.dat".                     
003600          03  file-09  pic x(532)  value "ipthe.dat".                     
003700          03  file-10  pic x(532)  value "ippst.dat".                     
003800          03  file-11  pic x(532)  value "ippsd.dat".                     
003900          03  file-12  pic x(532)  value "ipprr.dat".                     
004000          03  file-13  pic x(532)  value "ipbar.dat".                     
004100      02  filler         redefines file-defs-a.                           
004200          03  System-File-Names   pic x(532) occurs 13.                   
004300      02  File-Defs-Count         binary-short value 13.                  
004400      02  File-Defs-os-Delimiter  pic x.                                  
004500*                                                                         
